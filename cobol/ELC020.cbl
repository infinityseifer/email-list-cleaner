000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ELC020.
000300 AUTHOR. R JACKSON AND R FRERKIN.
000400 INSTALLATION. LIST-HYGIENE-UNIT.
000500 DATE-WRITTEN. 11/30/1993.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ELC020 - Syntax / disposable / MX validate, domain suggest.   *
001100*                                                               *
001200* CALLed by ELC001 once per non-suppressed record.  Loads the   *
001300* DISPOSABLE and COMMON-DOMS reference files into memory on the *
001400* first CALL only (WS-TABLES-LOADED-SW), then on every CALL     *
001500* runs the syntax check, the disposable-domain check, the MX    *
001600* stub, and the domain-fix suggestion, returning its findings   *
001700* in CA020-COMMAREA.                                            *
001800*                                                               *
001900* Date       UserID   Description                               *
002000* ---------- -------- ----------------------------------------- *
002100* 11/30/1993 RFRERKIN INITIAL VERSION - SPLIT OUT OF ELC001.     *
002200* 02/14/1994 RJACKSON LOCAL-PART SPECIAL CHAR TABLE ADDED.       *
002300* 07/01/1994 RFRERKIN DISPOSABLE TABLE NOW SORTED + SEARCH ALL.  *
002400* 03/02/1995 RFRERKIN FIX TABLE CHECKED BEFORE LEVENSHTEIN SCAN. *
002500* 05/06/1996 RJACKSON MX CHECK DRIVEN BY CA020-MX-SWITCH.        *
002600* 01/09/1997 RFRERKIN FILE STATUS CHECKS ADDED ON EVERY OPEN.    *
002700* 10/18/1997 MPATEL   REVIEWED FOR YEAR 2000 - NO 2-DIGIT YEAR   *
002800*                     FIELDS HELD ANYWHERE IN THIS PROGRAM.      *
002900* 12/02/1998 RJACKSON Y2K SIGN-OFF LOGGED WITH OPS.              *
003000* 09/20/1999 MPATEL   REQ 3055 - TLD MUST NOT BE ALL DIGITS.     *
003100* 07/19/2001 RFRERKIN REQ 3390 - LEVENSHTEIN THRESHOLD HELD AT 2.*
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT DISPOSABLE ASSIGN TO DISPOSBL
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS ST-DISPO.
004200     SELECT COMMON-DOMS ASSIGN TO COMMONDM
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS ST-CMDOM.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  DISPOSABLE
004800     LABEL RECORDS ARE STANDARD.
004900 01  DISPOSABLE-RECORD               PIC X(40).
005000*
005100 FD  COMMON-DOMS
005200     LABEL RECORDS ARE STANDARD.
005300 01  COMMON-DOMS-RECORD              PIC X(40).
005400*
005500 WORKING-STORAGE SECTION.
005600
005700*****************************************************************
005800* Standalone working counters, subscripts and constants.        *
005900*****************************************************************
006000 77  WS-SORT-OUTER           PIC S9(08) COMP VALUE 0.
006100 77  WS-SORT-INNER           PIC S9(08) COMP VALUE 0.
006200 77  WS-LOCAL-LEN            PIC S9(04) COMP VALUE 0.
006300 77  WS-DOMAIN-LEN           PIC S9(04) COMP VALUE 0.
006400 77  WS-CHAR-SUB             PIC S9(04) COMP VALUE 0.
006500 77  WS-LABEL-START          PIC S9(04) COMP VALUE 0.
006600 77  WS-LABEL-LEN            PIC S9(04) COMP VALUE 0.
006700 77  WS-LAST-LABEL-START     PIC S9(04) COMP VALUE 0.
006800 77  WS-LAST-LABEL-LEN       PIC S9(04) COMP VALUE 0.
006900 77  WS-DOT-COUNT            PIC S9(04) COMP VALUE 0.
007000 77  WS-SPECIAL-TALLY        PIC S9(04) COMP VALUE 0.
007100 77  WS-LEV-I                PIC S9(04) COMP VALUE 0.
007200 77  WS-LEV-J                PIC S9(04) COMP VALUE 0.
007300 77  WS-LEV-LEN-A            PIC S9(04) COMP VALUE 0.
007400 77  WS-LEV-LEN-B            PIC S9(04) COMP VALUE 0.
007500 77  WS-LEV-COST             PIC S9(04) COMP VALUE 0.
007600 77  WS-LEV-DELETE           PIC S9(04) COMP VALUE 0.
007700 77  WS-LEV-INSERT           PIC S9(04) COMP VALUE 0.
007800 77  WS-LEV-SUBST            PIC S9(04) COMP VALUE 0.
007900 77  WS-LEV-MIN-OF-TWO       PIC S9(04) COMP VALUE 0.
008000
008100*****************************************************************
008200* DEFINE LOCAL VARIABLES                                        *
008300*****************************************************************
008400 01  ST-DISPO                PIC  X(02) VALUE SPACES.
008500 01  ST-CMDOM                PIC  X(02) VALUE SPACES.
008600*
008700 01  WS-TABLES-LOADED-SW     PIC  X(01) VALUE 'N'.
008800     88  TABLES-ARE-LOADED           VALUE 'Y'.
008900*
009000 01  WS-DISPO-EOF-SWITCH     PIC  X(01) VALUE 'N'.
009100     88  DISPO-AT-END                VALUE 'Y'.
009200 01  WS-CMDOM-EOF-SWITCH     PIC  X(01) VALUE 'N'.
009300     88  CMDOM-AT-END                VALUE 'Y'.
009400*
009500 COPY ELCFFC.
009600*
009700*****************************************************************
009800* Disposable-domain table - loaded once, bubble-sorted ascending *
009900* so 3000-CHECK-DISPOSABLE can SEARCH ALL (binary search) it.   *
010000*****************************************************************
010100 01  WS-DISPO-COUNT          PIC S9(08) COMP VALUE 0.
010200 01  WS-DISPO-MAX            PIC S9(08) COMP VALUE 2000.
010300 01  WS-DISPO-TABLE.
010400     02  WS-DISPO-ENTRY OCCURS 2000 TIMES
010500                        ASCENDING KEY IS WS-DISPO-DOMAIN
010600                        INDEXED BY WS-DISPO-IDX.
010700         03  WS-DISPO-DOMAIN PIC  X(40) VALUE HIGH-VALUES.
010800     02  FILLER                  PIC  X(04) VALUE SPACES.
010900*
011000*****************************************************************
011100* Common-domain dictionary - loaded once, scanned linearly by    *
011200* 5200-SCAN-COMMON-DOMAINS for the first-minimum Levenshtein     *
011300* match, since the scan must visit every entry regardless of    *
011400* sort order to find the true minimum distance.                 *
011500*****************************************************************
011600 01  WS-CMDOM-COUNT          PIC S9(08) COMP VALUE 0.
011700 01  WS-CMDOM-MAX            PIC S9(08) COMP VALUE 500.
011800 01  WS-CMDOM-TABLE.
011900     02  WS-CMDOM-ENTRY OCCURS 500 TIMES
012000                        INDEXED BY WS-CMDOM-IDX.
012100         03  WS-CMDOM-DOMAIN PIC  X(40) VALUE SPACES.
012200     02  FILLER                  PIC  X(04) VALUE SPACES.
012300*
012400*****************************************************************
012500* Bubble-sort work areas for the disposable table.               *
012600*****************************************************************
012700 01  WS-SORT-SWAPPED-SW      PIC  X(01) VALUE 'N'.
012800     88  A-SWAP-WAS-MADE              VALUE 'Y'.
012900 01  WS-SORT-HOLD            PIC  X(40) VALUE SPACES.
013000*
013100*****************************************************************
013200* Syntax-check work areas.                                       *
013300*****************************************************************
013400 01  WS-ONE-CHAR             PIC  X(01) VALUE SPACE.
013500 01  WS-SYNTAX-OK-SW         PIC  X(01) VALUE 'Y'.
013600     88  SYNTAX-IS-OK                 VALUE 'Y'.
013700 01  WS-LOCAL-OK-SW          PIC  X(01) VALUE 'Y'.
013800     88  LOCAL-PART-IS-OK             VALUE 'Y'.
013900 01  WS-DOMAIN-OK-SW         PIC  X(01) VALUE 'Y'.
014000     88  DOMAIN-PART-IS-OK            VALUE 'Y'.
014100 01  WS-ALL-DIGITS-SW        PIC  X(01) VALUE 'Y'.
014200     88  TLD-IS-ALL-DIGITS            VALUE 'Y'.
014300*
014400 01  WS-LOCAL-SPECIALS       PIC  X(19) VALUE
014500         '!#$%&''*+-/=?^_`{|}~'.
014600 01  WS-REASON-PARM          PIC  X(20) VALUE SPACES.
014700*
014800*****************************************************************
014900* Levenshtein work areas - classic unit-cost DP over two short   *
015000* strings (the domain being checked and one dictionary entry).  *
015100*****************************************************************
015200 01  WS-LEV-ROW-PRIOR.
015300     02  WS-LEV-PRIOR OCCURS 41 TIMES PIC S9(04) COMP.
015400 01  WS-LEV-ROW-CURR.
015500     02  WS-LEV-CURR  OCCURS 41 TIMES PIC S9(04) COMP.
015600 01  WS-LEV-CHAR-A           PIC  X(01) VALUE SPACE.
015700 01  WS-LEV-CHAR-B           PIC  X(01) VALUE SPACE.
015800 01  WS-LEV-DISTANCE         PIC S9(04) COMP-3 VALUE 0.
015900 01  WS-BEST-DISTANCE        PIC S9(04) COMP-3 VALUE 0.
016000 01  WS-BEST-DOMAIN          PIC  X(40) VALUE SPACES.
016100 01  WS-WORK-DOMAIN          PIC  X(40) VALUE SPACES.
016200*
016300 COPY ELCHDL.
016400*
016500 LINKAGE SECTION.
016600 COPY ELCFKC.
016700*
016800 PROCEDURE DIVISION USING CA020-COMMAREA.
016900*
017000*             C O N T R O L   S E C T I O N
017100*
017200 0000-MAINLINE.
017300     IF  NOT TABLES-ARE-LOADED
017400         PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
017500*
017600     PERFORM 2000-CHECK-SYNTAX        THRU 2000-EXIT.
017700     PERFORM 3000-CHECK-DISPOSABLE    THRU 3000-EXIT.
017800     PERFORM 4000-CHECK-MX            THRU 4000-EXIT.
017900     PERFORM 5000-SUGGEST-DOMAIN-FIX  THRU 5000-EXIT.
018000     PERFORM 6000-SET-BORDERLINE-FLAG THRU 6000-EXIT.
018100     PERFORM 9000-RETURN              THRU 9000-EXIT.
018200*
018300 0000-EXIT.
018400     EXIT.
018500*
018600*****************************************************************
018700* First CALL only: load and sort DISPOSABLE, load COMMON-DOMS.  *
018800*****************************************************************
018900 1000-INITIALIZE.
019000     PERFORM 1100-LOAD-DISPOSABLE     THRU 1100-EXIT.
019100     PERFORM 1200-LOAD-COMMON-DOMAINS THRU 1200-EXIT.
019200     MOVE 'Y'                         TO WS-TABLES-LOADED-SW.
019300*
019400 1000-EXIT.
019500     EXIT.
019600*
019700 1100-LOAD-DISPOSABLE.
019800     OPEN INPUT DISPOSABLE.
019900     MOVE 'DISPOSBL'                  TO FL-FILE-ID.
020000     MOVE ST-DISPO                    TO FL-STATUS.
020100     MOVE '1100-OPN'                  TO FL-PARAGRAPH.
020200     IF  ST-DISPO NOT = '00'
020300         PERFORM 9900-FILE-STATUS-ERROR THRU 9900-EXIT.
020400*
020500     PERFORM 1110-READ-ONE-DISPOSABLE THRU 1110-EXIT
020600         UNTIL DISPO-AT-END.
020700     CLOSE DISPOSABLE.
020800     PERFORM 1120-SORT-DISPOSABLE     THRU 1120-EXIT.
020900*
021000 1100-EXIT.
021100     EXIT.
021200*
021300 1110-READ-ONE-DISPOSABLE.
021400     READ DISPOSABLE
021500         AT END
021600             MOVE 'Y'                  TO WS-DISPO-EOF-SWITCH
021700             GO TO 1110-EXIT.
021800*
021900     MOVE DISPOSABLE-RECORD            TO EL-DOMAIN-LIST-RECORD.
022000     IF  DC-FIRST-CHAR = '#' OR DC-FIRST-CHAR = SPACE
022100         GO TO 1110-EXIT.
022200*
022300     IF  WS-DISPO-COUNT < WS-DISPO-MAX
022400         ADD 1                         TO WS-DISPO-COUNT
022500         MOVE DL-DOMAIN
022600                TO WS-DISPO-DOMAIN(WS-DISPO-COUNT).
022700*
022800 1110-EXIT.
022900     EXIT.
023000*
023100*****************************************************************
023200* Classic exchange (bubble) sort - ascending, by domain text -   *
023300* small reference tables, readability over raw sort speed.       *
023400*****************************************************************
023500 1120-SORT-DISPOSABLE.
023600     IF  WS-DISPO-COUNT < 2
023700         GO TO 1120-EXIT.
023800*
023900     MOVE 'Y'                          TO WS-SORT-SWAPPED-SW.
024000     PERFORM 1130-SORT-ONE-PASS        THRU 1130-EXIT
024100         UNTIL NOT A-SWAP-WAS-MADE.
024200*
024300 1120-EXIT.
024400     EXIT.
024500*
024600 1130-SORT-ONE-PASS.
024700     MOVE 'N'                          TO WS-SORT-SWAPPED-SW.
024800     MOVE 1                            TO WS-SORT-OUTER.
024900     PERFORM 1131-COMPARE-ADJACENT     THRU 1131-EXIT
025000         UNTIL WS-SORT-OUTER >= WS-DISPO-COUNT.
025100*
025200 1130-EXIT.
025300     EXIT.
025400*
025500 1131-COMPARE-ADJACENT.
025600     SET WS-DISPO-IDX                  TO WS-SORT-OUTER.
025700     IF  WS-DISPO-DOMAIN(WS-SORT-OUTER) >
025800         WS-DISPO-DOMAIN(WS-SORT-OUTER + 1)
025900         MOVE WS-DISPO-DOMAIN(WS-SORT-OUTER)       TO WS-SORT-HOLD
026000         MOVE WS-DISPO-DOMAIN(WS-SORT-OUTER + 1)
026100                TO WS-DISPO-DOMAIN(WS-SORT-OUTER)
026200         MOVE WS-SORT-HOLD
026300                TO WS-DISPO-DOMAIN(WS-SORT-OUTER + 1)
026400         MOVE 'Y'                      TO WS-SORT-SWAPPED-SW.
026500     ADD 1                             TO WS-SORT-OUTER.
026600*
026700 1131-EXIT.
026800     EXIT.
026900*
027000 1200-LOAD-COMMON-DOMAINS.
027100     OPEN INPUT COMMON-DOMS.
027200     MOVE 'COMMONDM'                   TO FL-FILE-ID.
027300     MOVE ST-CMDOM                     TO FL-STATUS.
027400     MOVE '1200-OPN'                   TO FL-PARAGRAPH.
027500     IF  ST-CMDOM NOT = '00'
027600         PERFORM 9900-FILE-STATUS-ERROR THRU 9900-EXIT.
027700*
027800     PERFORM 1210-READ-ONE-COMMON-DOM  THRU 1210-EXIT
027900         UNTIL CMDOM-AT-END.
028000     CLOSE COMMON-DOMS.
028100*
028200 1200-EXIT.
028300     EXIT.
028400*
028500 1210-READ-ONE-COMMON-DOM.
028600     READ COMMON-DOMS
028700         AT END
028800             MOVE 'Y'                  TO WS-CMDOM-EOF-SWITCH
028900             GO TO 1210-EXIT.
029000*
029100     MOVE COMMON-DOMS-RECORD           TO EL-DOMAIN-LIST-RECORD.
029200     IF  DC-FIRST-CHAR = '#' OR DC-FIRST-CHAR = SPACE
029300         GO TO 1210-EXIT.
029400*
029500     IF  WS-CMDOM-COUNT < WS-CMDOM-MAX
029600         ADD 1                         TO WS-CMDOM-COUNT
029700         MOVE DL-DOMAIN
029800                TO WS-CMDOM-DOMAIN(WS-CMDOM-COUNT).
029900*
030000 1210-EXIT.
030100     EXIT.
030200*
030300*****************************************************************
030400* validate - syntax (invalid_syntax): local@domain form, local   *
030500* and domain length/charset rules per the house edit spec.       *
030600*****************************************************************
030700 2000-CHECK-SYNTAX.
030800     MOVE 'Y'                          TO WS-SYNTAX-OK-SW.
030900*
031000     IF  CA020-LOCAL-PART = SPACES OR CA020-DOMAIN = SPACES
031100         MOVE 'N'                      TO WS-SYNTAX-OK-SW
031200         GO TO 2090-SYNTAX-DONE.
031300*
031400     PERFORM 2200-CHECK-LOCAL-PART     THRU 2200-EXIT.
031500     IF  NOT LOCAL-PART-IS-OK
031600         MOVE 'N'                      TO WS-SYNTAX-OK-SW.
031700*
031800     PERFORM 2300-CHECK-DOMAIN-PART    THRU 2300-EXIT.
031900     IF  NOT DOMAIN-PART-IS-OK
032000         MOVE 'N'                      TO WS-SYNTAX-OK-SW.
032100*
032200 2090-SYNTAX-DONE.
032300     IF  NOT SYNTAX-IS-OK
032400         MOVE 'invalid_syntax'         TO WS-REASON-PARM
032500         PERFORM 2100-ADD-REASON THRU 2100-EXIT.
032600*
032700 2000-EXIT.
032800     EXIT.
032900*
033000*****************************************************************
033100* Append a reason code to CA020-REASON-CODE if there is still a  *
033200* free slot (the table holds the three SPEC reason codes).       *
033300*****************************************************************
033400 2100-ADD-REASON.
033500     IF  CA020-REASON-COUNT < 3
033600         ADD 1                         TO CA020-REASON-COUNT
033700         MOVE WS-REASON-PARM
033800                TO CA020-REASON-CODE(CA020-REASON-COUNT).
033900*
034000 2100-EXIT.
034100     EXIT.
034200*
034300 2200-CHECK-LOCAL-PART.
034400     MOVE 'Y'                          TO WS-LOCAL-OK-SW.
034500     PERFORM 2210-MEASURE-LOCAL-LEN    THRU 2210-EXIT.
034600     IF  WS-LOCAL-LEN = 0 OR WS-LOCAL-LEN > 64
034700         MOVE 'N'                      TO WS-LOCAL-OK-SW
034800         GO TO 2200-EXIT.
034900*
035000     IF  CA020-LOCAL-PART(1:1) = '.'
035100         OR CA020-LOCAL-PART(WS-LOCAL-LEN:1) = '.'
035200         MOVE 'N'                      TO WS-LOCAL-OK-SW
035300         GO TO 2200-EXIT.
035400*
035500     MOVE 1                            TO WS-CHAR-SUB.
035600     PERFORM 2220-CHECK-ONE-LOCAL-CHAR THRU 2220-EXIT
035700         UNTIL WS-CHAR-SUB > WS-LOCAL-LEN
035800            OR NOT LOCAL-PART-IS-OK.
035900*
036000 2200-EXIT.
036100     EXIT.
036200*
036300 2210-MEASURE-LOCAL-LEN.
036400     MOVE 0                            TO WS-LOCAL-LEN.
036500     MOVE 1                            TO WS-CHAR-SUB.
036600     PERFORM 2211-COUNT-ONE-CHAR       THRU 2211-EXIT
036700         UNTIL WS-CHAR-SUB > 64.
036800*
036900 2210-EXIT.
037000     EXIT.
037100*
037200 2211-COUNT-ONE-CHAR.
037300     IF  CA020-LOCAL-PART(WS-CHAR-SUB:1) NOT = SPACE
037400         MOVE WS-CHAR-SUB              TO WS-LOCAL-LEN.
037500     ADD 1                             TO WS-CHAR-SUB.
037600*
037700 2211-EXIT.
037800     EXIT.
037900*
038000*****************************************************************
038100* One local-part character: letter, digit, one of the allowed   *
038200* specials, or a single (non-doubled) dot.                       *
038300*****************************************************************
038400 2220-CHECK-ONE-LOCAL-CHAR.
038500     MOVE CA020-LOCAL-PART(WS-CHAR-SUB:1) TO WS-ONE-CHAR.
038600     IF  (WS-ONE-CHAR >= 'A' AND WS-ONE-CHAR <= 'Z')
038700         OR (WS-ONE-CHAR >= 'a' AND WS-ONE-CHAR <= 'z')
038800         OR (WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9')
038900         ADD 1                         TO WS-CHAR-SUB
039000         GO TO 2220-EXIT.
039100*
039200     IF  WS-ONE-CHAR = '.'
039300         IF  WS-CHAR-SUB < WS-LOCAL-LEN
039400             AND CA020-LOCAL-PART(WS-CHAR-SUB + 1:1) = '.'
039500             MOVE 'N'                  TO WS-LOCAL-OK-SW
039600         ADD 1                         TO WS-CHAR-SUB
039700         GO TO 2220-EXIT.
039800*
039900     MOVE 0                            TO WS-SPECIAL-TALLY.
040000     INSPECT WS-LOCAL-SPECIALS TALLYING WS-SPECIAL-TALLY
040100         FOR ALL WS-ONE-CHAR.
040200     IF  WS-SPECIAL-TALLY = 0
040300         MOVE 'N'                      TO WS-LOCAL-OK-SW.
040400     ADD 1                             TO WS-CHAR-SUB.
040500*
040600 2220-EXIT.
040700     EXIT.
040800*
040900*****************************************************************
041000* validate - syntax, domain part: length, label rules, and a     *
041100* required, non-numeric, >= 2 char TLD as the final label.       *
041200*****************************************************************
041300 2300-CHECK-DOMAIN-PART.
041400     MOVE 'Y'                          TO WS-DOMAIN-OK-SW.
041500     PERFORM 2310-MEASURE-DOMAIN-LEN   THRU 2310-EXIT.
041600     IF  WS-DOMAIN-LEN = 0 OR WS-DOMAIN-LEN > 255
041700         MOVE 'N'                      TO WS-DOMAIN-OK-SW
041800         GO TO 2300-EXIT.
041900*
042000     MOVE 0                            TO WS-DOT-COUNT.
042100     MOVE 1                            TO WS-CHAR-SUB.
042200     PERFORM 2320-COUNT-ONE-DOT        THRU 2320-EXIT
042300         UNTIL WS-CHAR-SUB > WS-DOMAIN-LEN.
042400     IF  WS-DOT-COUNT = 0
042500         MOVE 'N'                      TO WS-DOMAIN-OK-SW
042600         GO TO 2300-EXIT.
042700*
042800     MOVE 1                            TO WS-LABEL-START.
042900     MOVE 1                            TO WS-CHAR-SUB.
043000     PERFORM 2330-CHECK-ONE-DOMAIN-CHAR THRU 2330-EXIT
043100         UNTIL WS-CHAR-SUB > WS-DOMAIN-LEN
043200            OR NOT DOMAIN-PART-IS-OK.
043300     IF  NOT DOMAIN-PART-IS-OK
043400         GO TO 2300-EXIT.
043500*
043600     PERFORM 2340-CHECK-ONE-LABEL      THRU 2340-EXIT.
043700     IF  NOT DOMAIN-PART-IS-OK
043800         GO TO 2300-EXIT.
043900*
044000     MOVE WS-LABEL-START               TO WS-LAST-LABEL-START.
044100     COMPUTE WS-LAST-LABEL-LEN =
044200         WS-DOMAIN-LEN - WS-LABEL-START + 1.
044300     PERFORM 2350-CHECK-TLD-LABEL      THRU 2350-EXIT.
044400*
044500 2300-EXIT.
044600     EXIT.
044700*
044800 2310-MEASURE-DOMAIN-LEN.
044900     MOVE 0                            TO WS-DOMAIN-LEN.
045000     MOVE 1                            TO WS-CHAR-SUB.
045100     PERFORM 2311-COUNT-ONE-DOM-CHAR   THRU 2311-EXIT
045200         UNTIL WS-CHAR-SUB > 255.
045300*
045400 2310-EXIT.
045500     EXIT.
045600*
045700 2311-COUNT-ONE-DOM-CHAR.
045800     IF  CA020-DOMAIN(WS-CHAR-SUB:1) NOT = SPACE
045900         MOVE WS-CHAR-SUB              TO WS-DOMAIN-LEN.
046000     ADD 1                             TO WS-CHAR-SUB.
046100*
046200 2311-EXIT.
046300     EXIT.
046400*
046500 2320-COUNT-ONE-DOT.
046600     IF  CA020-DOMAIN(WS-CHAR-SUB:1) = '.'
046700         ADD 1                         TO WS-DOT-COUNT.
046800     ADD 1                             TO WS-CHAR-SUB.
046900*
047000 2320-EXIT.
047100     EXIT.
047200*
047300*****************************************************************
047400* Walk the domain once, checking charset and label boundaries;   *
047500* each '.' found ends the label that started at WS-LABEL-START   *
047600* and the new label begins on the next character.                *
047700*****************************************************************
047800 2330-CHECK-ONE-DOMAIN-CHAR.
047900     MOVE CA020-DOMAIN(WS-CHAR-SUB:1)  TO WS-ONE-CHAR.
048000     IF  (WS-ONE-CHAR >= 'a' AND WS-ONE-CHAR <= 'z')
048100         OR (WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9')
048200         OR WS-ONE-CHAR = '-'
048300         ADD 1                         TO WS-CHAR-SUB
048400         GO TO 2330-EXIT.
048500*
048600     IF  WS-ONE-CHAR NOT = '.'
048700         MOVE 'N'                      TO WS-DOMAIN-OK-SW
048800         GO TO 2330-EXIT.
048900*
049000     COMPUTE WS-LABEL-LEN =
049100         WS-CHAR-SUB - WS-LABEL-START.
049200     PERFORM 2340-CHECK-ONE-LABEL      THRU 2340-EXIT.
049300     MOVE WS-CHAR-SUB                  TO WS-LABEL-START.
049400     ADD 1                             TO WS-LABEL-START.
049500     ADD 1                             TO WS-CHAR-SUB.
049600*
049700 2330-EXIT.
049800     EXIT.
049900*
050000*****************************************************************
050100* A label is 1-63 chars, not starting or ending with a hyphen.   *
050200* Called with the label's start subscript and its exclusive end *
050300* (the position one past the label's last character).            *
050400*****************************************************************
050500 2340-CHECK-ONE-LABEL.
050600     COMPUTE WS-LABEL-LEN =
050700         WS-CHAR-SUB - WS-LABEL-START.
050800     IF  WS-LABEL-LEN < 1 OR WS-LABEL-LEN > 63
050900         MOVE 'N'                      TO WS-DOMAIN-OK-SW
051000         GO TO 2340-EXIT.
051100*
051200     IF  CA020-DOMAIN(WS-LABEL-START:1) = '-'
051300         OR CA020-DOMAIN(WS-CHAR-SUB - 1:1) = '-'
051400         MOVE 'N'                      TO WS-DOMAIN-OK-SW.
051500*
051600 2340-EXIT.
051700     EXIT.
051800*
051900*****************************************************************
052000* Final label (the TLD) must additionally be >= 2 chars and not  *
052100* be made up entirely of digits.                                 *
052200*****************************************************************
052300 2350-CHECK-TLD-LABEL.
052400     IF  WS-LAST-LABEL-LEN < 2
052500         MOVE 'N'                      TO WS-DOMAIN-OK-SW
052600         GO TO 2350-EXIT.
052700*
052800     MOVE 'Y'                          TO WS-ALL-DIGITS-SW.
052900     MOVE WS-LAST-LABEL-START          TO WS-CHAR-SUB.
053000     PERFORM 2360-CHECK-TLD-ONE-CHAR   THRU 2360-EXIT
053100         UNTIL WS-CHAR-SUB > WS-DOMAIN-LEN.
053200     IF  TLD-IS-ALL-DIGITS
053300         MOVE 'N'                      TO WS-DOMAIN-OK-SW.
053400*
053500 2350-EXIT.
053600     EXIT.
053700*
053800 2360-CHECK-TLD-ONE-CHAR.
053900     IF  CA020-DOMAIN(WS-CHAR-SUB:1) < '0'
054000         OR CA020-DOMAIN(WS-CHAR-SUB:1) > '9'
054100         MOVE 'N'                      TO WS-ALL-DIGITS-SW.
054200     ADD 1                             TO WS-CHAR-SUB.
054300*
054400 2360-EXIT.
054500     EXIT.
054600*
054700*****************************************************************
054800* validate - disposable (disposable_domain): lower-cased domain  *
054900* exactly equals an entry in the sorted table - SEARCH ALL does  *
055000* the binary search.                                             *
055100*****************************************************************
055200 3000-CHECK-DISPOSABLE.
055300     MOVE 'N'                          TO CA020-DISPOSABLE-SW.
055400     IF  CA020-DOMAIN = SPACES OR WS-DISPO-COUNT = 0
055500         GO TO 3000-EXIT.
055600*
055700     MOVE CA020-DOMAIN                 TO WS-WORK-DOMAIN.
055800     SET WS-DISPO-IDX                  TO 1.
055900     SEARCH ALL WS-DISPO-ENTRY
056000         AT END
056100             CONTINUE
056200         WHEN WS-DISPO-DOMAIN(WS-DISPO-IDX) = WS-WORK-DOMAIN
056300             MOVE 'Y'                  TO CA020-DISPOSABLE-SW.
056400*
056500     IF  CA020-IS-DISPOSABLE
056600         MOVE 'disposable_domain'      TO WS-REASON-PARM
056700         PERFORM 2100-ADD-REASON THRU 2100-EXIT.
056800*
056900 3000-EXIT.
057000     EXIT.
057100*
057200*****************************************************************
057300* validate - MX (no_mx_record): only when the MX option is ON.   *
057400* An empty domain is never deliverable; otherwise this shop's    *
057500* stub always reports the domain deliverable (see NON-GOALS -    *
057600* a real DNS MX lookup is a network call this batch job does     *
057700* not make).                                                     *
057800*****************************************************************
057900 4000-CHECK-MX.
058000     IF  NOT CA020-MX-IS-ON
058100         GO TO 4000-EXIT.
058200*
058300     IF  CA020-DOMAIN = SPACES
058400         MOVE 'no_mx_record'           TO WS-REASON-PARM
058500         PERFORM 2100-ADD-REASON THRU 2100-EXIT.
058600*
058700 4000-EXIT.
058800     EXIT.
058900*
059000*****************************************************************
059100* suggest - domain fix: explicit fix table first, then a         *
059200* Levenshtein scan of the common-domain dictionary.               *
059300*****************************************************************
059400 5000-SUGGEST-DOMAIN-FIX.
059500     MOVE 'N'                          TO CA020-FIX-FOUND-SW.
059600     MOVE SPACES                       TO CA020-FIX-DOMAIN.
059700     IF  CA020-DOMAIN = SPACES
059800         GO TO 5000-EXIT.
059900*
060000     PERFORM 5100-CHECK-FIX-TABLE      THRU 5100-EXIT.
060100     IF  CA020-FIX-FOUND
060200         GO TO 5000-EXIT.
060300*
060400     PERFORM 5200-SCAN-COMMON-DOMAINS  THRU 5200-EXIT.
060500*
060600 5000-EXIT.
060700     EXIT.
060800*
060900*****************************************************************
061000* Borderline = every enabled check passed AND a fix was found.   *
061100* Under the shop's safe-mode-ON default this collapses into the  *
061200* zero-reasons KEEP case, so ELC001 does not branch on it today; *
061300* the flag is still set here so the commarea always reflects     *
061400* the true borderline state for any future safe-mode extension.  *
061500*****************************************************************
061600 6000-SET-BORDERLINE-FLAG.
061700     MOVE 'N'                          TO CA020-BORDERLINE-SW.
061800     IF  CA020-REASON-COUNT = 0 AND CA020-FIX-FOUND
061900         MOVE 'Y'                      TO CA020-BORDERLINE-SW.
062000 6000-EXIT.
062100     EXIT.
062200*
062300*****************************************************************
062400* The five known misspellings this shop has seen in real lists,  *
062500* checked before the more expensive Levenshtein scan.            *
062600*****************************************************************
062700 5100-CHECK-FIX-TABLE.
062800     IF  CA020-DOMAIN = 'gmal.com'
062900         MOVE 'gmail.com'              TO CA020-FIX-DOMAIN
063000         MOVE 'Y'                      TO CA020-FIX-FOUND-SW
063100         GO TO 5100-EXIT.
063200*
063300     IF  CA020-DOMAIN = 'gmial.com'
063400         MOVE 'gmail.com'              TO CA020-FIX-DOMAIN
063500         MOVE 'Y'                      TO CA020-FIX-FOUND-SW
063600         GO TO 5100-EXIT.
063700*
063800     IF  CA020-DOMAIN = 'gmaill.com'
063900         MOVE 'gmail.com'              TO CA020-FIX-DOMAIN
064000         MOVE 'Y'                      TO CA020-FIX-FOUND-SW
064100         GO TO 5100-EXIT.
064200*
064300     IF  CA020-DOMAIN = 'yaho.com'
064400         MOVE 'yahoo.com'              TO CA020-FIX-DOMAIN
064500         MOVE 'Y'                      TO CA020-FIX-FOUND-SW
064600         GO TO 5100-EXIT.
064700*
064800     IF  CA020-DOMAIN = 'hotnail.com'
064900         MOVE 'hotmail.com'            TO CA020-FIX-DOMAIN
065000         MOVE 'Y'                      TO CA020-FIX-FOUND-SW.
065100*
065200 5100-EXIT.
065300     EXIT.
065400*
065500*****************************************************************
065600* Scan every common domain, keeping the first entry seen at the  *
065700* lowest Levenshtein distance; accept it only if that distance   *
065800* does not exceed the house threshold of 2.                      *
065900*****************************************************************
066000 5200-SCAN-COMMON-DOMAINS.
066100     MOVE 99                           TO WS-BEST-DISTANCE.
066200     MOVE SPACES                       TO WS-BEST-DOMAIN.
066300     IF  WS-CMDOM-COUNT = 0
066400         GO TO 5200-EXIT.
066500*
066600     SET WS-CMDOM-IDX                  TO 1.
066700     PERFORM 5210-TRY-ONE-COMMON-DOM   THRU 5210-EXIT
066800         UNTIL WS-CMDOM-IDX > WS-CMDOM-COUNT.
066900*
067000     IF  WS-BEST-DISTANCE <= 2
067100         MOVE WS-BEST-DOMAIN           TO CA020-FIX-DOMAIN
067200         MOVE 'Y'                      TO CA020-FIX-FOUND-SW.
067300*
067400 5200-EXIT.
067500     EXIT.
067600*
067700 5210-TRY-ONE-COMMON-DOM.
067800     PERFORM 5300-LEVENSHTEIN-DISTANCE THRU 5300-EXIT.
067900     IF  WS-LEV-DISTANCE < WS-BEST-DISTANCE
068000         MOVE WS-LEV-DISTANCE          TO WS-BEST-DISTANCE
068100         MOVE WS-CMDOM-DOMAIN(WS-CMDOM-IDX) TO WS-BEST-DOMAIN.
068200     SET WS-CMDOM-IDX UP BY 1.
068300*
068400 5210-EXIT.
068500     EXIT.
068600*
068700*****************************************************************
068800* Classic unit-cost Levenshtein distance (insert/delete/         *
068900* substitute) between CA020-DOMAIN and the common-domain entry   *
069000* currently indexed by WS-CMDOM-IDX, computed one row at a time  *
069100* to avoid a 41x41 working-storage matrix.                       *
069200*****************************************************************
069300 5300-LEVENSHTEIN-DISTANCE.
069400     PERFORM 5310-MEASURE-LEV-LENGTHS  THRU 5310-EXIT.
069500*
069600     MOVE 0                            TO WS-LEV-J.
069700     PERFORM 5320-INIT-PRIOR-ROW       THRU 5320-EXIT
069800         UNTIL WS-LEV-J > WS-LEV-LEN-B.
069900*
070000     MOVE 1                            TO WS-LEV-I.
070100     PERFORM 5330-FILL-ONE-ROW         THRU 5330-EXIT
070200         UNTIL WS-LEV-I > WS-LEV-LEN-A.
070300*
070400     MOVE WS-LEV-PRIOR(WS-LEV-LEN-B + 1) TO WS-LEV-DISTANCE.
070500*
070600 5300-EXIT.
070700     EXIT.
070800*
070900 5310-MEASURE-LEV-LENGTHS.
071000     MOVE 0                            TO WS-LEV-LEN-A.
071100     MOVE 1                            TO WS-CHAR-SUB.
071200     PERFORM 5311-COUNT-LEN-A          THRU 5311-EXIT
071300         UNTIL WS-CHAR-SUB > 40.
071400     MOVE 0                            TO WS-LEV-LEN-B.
071500     MOVE 1                            TO WS-CHAR-SUB.
071600     PERFORM 5312-COUNT-LEN-B          THRU 5312-EXIT
071700         UNTIL WS-CHAR-SUB > 40.
071800*
071900 5310-EXIT.
072000     EXIT.
072100*
072200 5311-COUNT-LEN-A.
072300     IF  CA020-DOMAIN(WS-CHAR-SUB:1) NOT = SPACE
072400         MOVE WS-CHAR-SUB              TO WS-LEV-LEN-A.
072500     ADD 1                             TO WS-CHAR-SUB.
072600*
072700 5311-EXIT.
072800     EXIT.
072900*
073000 5312-COUNT-LEN-B.
073100     IF  WS-CMDOM-DOMAIN(WS-CMDOM-IDX)(WS-CHAR-SUB:1) NOT = SPACE
073200         MOVE WS-CHAR-SUB              TO WS-LEV-LEN-B.
073300     ADD 1                             TO WS-CHAR-SUB.
073400*
073500 5312-EXIT.
073600     EXIT.
073700*
073800 5320-INIT-PRIOR-ROW.
073900     MOVE WS-LEV-J                     TO WS-LEV-PRIOR(WS-LEV-J + 1).
074000     ADD 1                             TO WS-LEV-J.
074100*
074200 5320-EXIT.
074300     EXIT.
074400*
074500 5330-FILL-ONE-ROW.
074600     MOVE WS-LEV-I                     TO WS-LEV-CURR(1).
074700     MOVE 1                            TO WS-LEV-J.
074800     PERFORM 5340-FILL-ONE-CELL        THRU 5340-EXIT
074900         UNTIL WS-LEV-J > WS-LEV-LEN-B.
075000*
075100     MOVE 0                            TO WS-LEV-J.
075200     PERFORM 5350-COPY-CURR-TO-PRIOR   THRU 5350-EXIT
075300         UNTIL WS-LEV-J > WS-LEV-LEN-B.
075400     ADD 1                             TO WS-LEV-I.
075500*
075600 5330-EXIT.
075700     EXIT.
075800*
075900 5340-FILL-ONE-CELL.
076000     MOVE CA020-DOMAIN(WS-LEV-I:1)     TO WS-LEV-CHAR-A.
076100     MOVE WS-CMDOM-DOMAIN(WS-CMDOM-IDX)(WS-LEV-J:1)
076200                                       TO WS-LEV-CHAR-B.
076300     IF  WS-LEV-CHAR-A = WS-LEV-CHAR-B
076400         MOVE 0                        TO WS-LEV-COST
076500     ELSE
076600         MOVE 1                        TO WS-LEV-COST.
076700*
076800     COMPUTE WS-LEV-DELETE = WS-LEV-PRIOR(WS-LEV-J + 1) + 1.
076900     COMPUTE WS-LEV-INSERT = WS-LEV-CURR(WS-LEV-J) + 1.
077000     COMPUTE WS-LEV-SUBST  = WS-LEV-PRIOR(WS-LEV-J) + WS-LEV-COST.
077100*
077200     MOVE WS-LEV-DELETE                TO WS-LEV-MIN-OF-TWO.
077300     IF  WS-LEV-INSERT < WS-LEV-MIN-OF-TWO
077400         MOVE WS-LEV-INSERT            TO WS-LEV-MIN-OF-TWO.
077500     IF  WS-LEV-SUBST < WS-LEV-MIN-OF-TWO
077600         MOVE WS-LEV-SUBST             TO WS-LEV-MIN-OF-TWO.
077700     MOVE WS-LEV-MIN-OF-TWO            TO WS-LEV-CURR(WS-LEV-J + 1).
077800     ADD 1                             TO WS-LEV-J.
077900*
078000 5340-EXIT.
078100     EXIT.
078200*
078300 5350-COPY-CURR-TO-PRIOR.
078400     MOVE WS-LEV-CURR(WS-LEV-J + 1)    TO WS-LEV-PRIOR(WS-LEV-J + 1).
078500     ADD 1                             TO WS-LEV-J.
078600*
078700 5350-EXIT.
078800     EXIT.
078900*
079000*****************************************************************
079100* Return to ELC001 with CA020-COMMAREA holding every finding.    *
079200*****************************************************************
079300 9000-RETURN.
079400     GOBACK.
079500*
079600 9000-EXIT.
079700     EXIT.
079800
