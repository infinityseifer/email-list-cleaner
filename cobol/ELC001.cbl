000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ELC001.
000300 AUTHOR. R JACKSON.
000400 INSTALLATION. LIST-HYGIENE-UNIT.
000500 DATE-WRITTEN. 03/11/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ELC - Email List Cleaner.                                    *
001100*                                                               *
001200* Batch driver.  Loads the disposable-domain and common-domain *
001300* reference tables (via ELC020) and the suppression list (via  *
001400* ELC030), then reads the master INPUT-LIST once, normalizing, *
001500* deduping, suppressing, validating and routing every record    *
001600* to CLEANED-OUT, REJECTED-OUT or SUPPRESS-OUT.  At end of job  *
001700* it CALLs ELC090 to write the run summary to REPORT-OUT.       *
001800*                                                               *
001900* Date       UserID   Description                               *
002000* ---------- -------- ----------------------------------------- *
002100* 03/11/1991 RJACKSON INITIAL VERSION - HAND KEYED MASTER LIST. *
002200* 09/14/1991 RJACKSON ADDED SUPPRESS-LIST AND ELC030 CALL.      *
002300* 02/02/1992 RFRERKIN DOMAIN LOWER-CASED AFTER SPLIT PER AUDIT. *
002400* 06/19/1992 RJACKSON FIRST-OCCURRENCE DEDUPE TABLE ADDED.      *
002500* 11/30/1993 RFRERKIN ELC020 SPLIT OUT OF THIS PROGRAM.         *
002600* 04/08/1994 RJACKSON REJECTED-OUT REASONS NOW SEMICOLON JOINED.*
002700* 08/22/1994 MPATEL   ELC090 SUMMARY REPORT CALL ADDED.         *
002800* 03/02/1995 RFRERKIN BORDERLINE FIX-ON-KEEP LOGIC PER REQ 2241.*
002900* 10/11/1995 MPATEL   WS-SEEN-TABLE BUMPED TO 5000 ENTRIES.     *
003000* 05/06/1996 RJACKSON MX SWITCH WIRED TO UPSI-0 FOR OPS.        *
003100* 01/09/1997 RFRERKIN FILE STATUS CHECKS ADDED ON EVERY OPEN.   *
003200* 10/18/1997 MPATEL   REVIEWED FOR YEAR 2000 - NO 2-DIGIT YEAR  *
003300*                     FIELDS HELD ANYWHERE IN THIS PROGRAM.     *
003400* 12/02/1998 RJACKSON Y2K SIGN-OFF LOGGED WITH OPS.             *
003500* 06/14/1999 MPATEL   REQ 3120 - DUPLICATE CHECK EXACT, NOT     *
003600*                     CASE-FOLDED, PER REVISED SPEC.            *
003700* 07/19/2001 RFRERKIN REQ 3390 - SUPPRESSED COUNT FOLDED INTO   *
003800*                     THE REASONS HISTOGRAM.                    *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON STATUS IS MX-CHECK-IS-ON
004500            OFF STATUS IS MX-CHECK-IS-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT INPUT-LIST ASSIGN TO INPTLIST
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS ST-INPUT.
005100     SELECT CLEANED-OUT ASSIGN TO CLEANOUT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS ST-CLEAN.
005400     SELECT REJECTED-OUT ASSIGN TO REJCTOUT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS ST-REJCT.
005700     SELECT SUPPRESS-OUT ASSIGN TO SUPROUT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS ST-SUPOT.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  INPUT-LIST
006300     LABEL RECORDS ARE STANDARD.
006400 01  INPUT-LIST-RECORD              PIC X(90).
006500*
006600 FD  CLEANED-OUT
006700     LABEL RECORDS ARE STANDARD.
006800 01  CLEANED-OUT-RECORD             PIC X(91).
006900*
007000 FD  REJECTED-OUT
007100     LABEL RECORDS ARE STANDARD.
007200 01  REJECTED-OUT-RECORD            PIC X(180).
007300*
007400 FD  SUPPRESS-OUT
007500     LABEL RECORDS ARE STANDARD.
007600 01  SUPPRESS-OUT-RECORD            PIC X(140).
007700*
007800 WORKING-STORAGE SECTION.
007900
008000*****************************************************************
008100* Standalone working counters, subscripts and constants.        *
008200*****************************************************************
008300 77  ONE                     PIC S9(08) COMP VALUE 1.
008400 77  ZERO-COMP               PIC S9(08) COMP VALUE 0.
008500 77  SIXTY                   PIC S9(08) COMP VALUE 60.
008600 77  WS-AT-POSITION          PIC S9(04) COMP VALUE 0.
008700 77  WS-SCAN-SUB             PIC S9(04) COMP VALUE 0.
008800 77  WS-FROM-SUB             PIC S9(04) COMP VALUE 0.
008900 77  WS-TO-SUB               PIC S9(04) COMP VALUE 0.
009000 77  WS-HIST-SUB             PIC S9(04) COMP VALUE 0.
009100 77  WS-REASON-SUB           PIC S9(04) COMP VALUE 0.
009200
009300*****************************************************************
009400* DEFINE LOCAL VARIABLES                                        *
009500*****************************************************************
009600 01  ST-INPUT                PIC  X(02) VALUE SPACES.
009700 01  ST-CLEAN                PIC  X(02) VALUE SPACES.
009800 01  ST-REJCT                PIC  X(02) VALUE SPACES.
009900 01  ST-SUPOT                PIC  X(02) VALUE SPACES.
010000*
010100 01  WS-EOF-SWITCH           PIC  X(01) VALUE 'N'.
010200     88  END-OF-INPUT                VALUE 'Y'.
010300*
010400 01  WS-DUP-FOUND-SWITCH     PIC  X(01) VALUE 'N'.
010500     88  DUPLICATE-FOUND             VALUE 'Y'.
010600*
010700 01  WS-HIST-FOUND-SWITCH    PIC  X(01) VALUE 'N'.
010800     88  HISTOGRAM-ENTRY-FOUND        VALUE 'Y'.
010900*
011000*
011100 COPY ELCFFC.
011200*
011300*****************************************************************
011400* First-occurrence dedupe table - every normalized email seen   *
011500* so far this run, insertion order, searched linearly.          *
011600*****************************************************************
011700 01  WS-SEEN-COUNT           PIC S9(08) COMP VALUE 0.
011800 01  WS-SEEN-MAX             PIC S9(08) COMP VALUE 5000.
011900 01  WS-SEEN-TABLE.
012000     02  WS-SEEN-ENTRY OCCURS 5000 TIMES
012100                        INDEXED BY WS-SEEN-IDX.
012200         03  WS-SEEN-EMAIL   PIC  X(60) VALUE SPACES.
012300     02  FILLER              PIC  X(04) VALUE SPACES.
012400*
012500 01  WS-SQUEEZE-AREA         PIC  X(60) VALUE SPACES.
012600 01  WS-NORMAL-EMAIL         PIC  X(60) VALUE SPACES.
012700 01  WS-CANON-EMAIL          PIC  X(60) VALUE SPACES.
012800 01  WS-JOIN-AREA            PIC  X(50) VALUE SPACES.
012900 01  WS-LOCAL-PART           PIC  X(64) VALUE SPACES.
013000 01  WS-DOMAIN-PART          PIC  X(255) VALUE SPACES.
013100 01  WS-TALLY-REASON         PIC  X(20) VALUE SPACES.
013200*
013300*****************************************************************
013400* Counters - every one COMP/COMP-3, per the house standard.     *
013500*****************************************************************
013600 01  WS-TOTAL-COUNT          PIC S9(07) COMP-3 VALUE 0.
013700 01  WS-PROCESSED-COUNT      PIC S9(07) COMP-3 VALUE 0.
013800 01  WS-VALID-COUNT          PIC S9(07) COMP-3 VALUE 0.
013900 01  WS-REJECTED-COUNT       PIC S9(07) COMP-3 VALUE 0.
014000 01  WS-SUPPRESSED-COUNT     PIC S9(07) COMP-3 VALUE 0.
014100 01  WS-VALID-RATE-PCT       PIC S9(03)V99 COMP-3 VALUE 0.
014200*
014300 COPY ELCFKC.
014400*
014500 COPY ELCHDL.
014600*
014700 PROCEDURE DIVISION.
014800*
014900*             C O N T R O L   S E C T I O N
015000*
015100 0000-MAINLINE.
015200     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
015300     PERFORM 2100-READ-INPUT-RECORD  THRU 2100-EXIT
015400         UNTIL END-OF-INPUT.
015500     PERFORM 3000-COMPUTE-VALID-RATE THRU 3000-EXIT.
015600     PERFORM 4000-WRITE-REPORT       THRU 4000-EXIT.
015700     PERFORM 9000-TERMINATE          THRU 9000-EXIT.
015800*
015900 0000-EXIT.
016000     EXIT.
016100*
016200*****************************************************************
016300* Open every file this run writes or reads directly, set the    *
016400* MX switch from UPSI-0, and load the suppression list via      *
016500* ELC030.  The disposable/common-domain tables are loaded       *
016600* lazily inside ELC020 on its own first CALL.                   *
016700*****************************************************************
016800 1000-INITIALIZE.
016900     OPEN INPUT  INPUT-LIST.
017000     MOVE 'INPTLIST'                TO FL-FILE-ID.
017100     MOVE ST-INPUT                  TO FL-STATUS.
017200     MOVE '1000-OPN'                TO FL-PARAGRAPH.
017300     IF  ST-INPUT NOT = '00'
017400         PERFORM 9900-FILE-STATUS-ERROR THRU 9900-EXIT.
017500*
017600     OPEN OUTPUT CLEANED-OUT.
017700     MOVE 'CLEANOUT'                TO FL-FILE-ID.
017800     MOVE ST-CLEAN                  TO FL-STATUS.
017900     IF  ST-CLEAN NOT = '00'
018000         PERFORM 9900-FILE-STATUS-ERROR THRU 9900-EXIT.
018100*
018200     OPEN OUTPUT REJECTED-OUT.
018300     MOVE 'REJCTOUT'                TO FL-FILE-ID.
018400     MOVE ST-REJCT                  TO FL-STATUS.
018500     IF  ST-REJCT NOT = '00'
018600         PERFORM 9900-FILE-STATUS-ERROR THRU 9900-EXIT.
018700*
018800     OPEN OUTPUT SUPPRESS-OUT.
018900     MOVE 'SUPROUT'                 TO FL-FILE-ID.
019000     MOVE ST-SUPOT                  TO FL-STATUS.
019100     IF  ST-SUPOT NOT = '00'
019200         PERFORM 9900-FILE-STATUS-ERROR THRU 9900-EXIT.
019300*
019400     MOVE 'N'                       TO CA020-MX-SWITCH.
019500     IF  MX-CHECK-IS-ON
019600         MOVE 'Y'                   TO CA020-MX-SWITCH.
019700*
019800     MOVE 'LOAD  '                  TO CA030-ACTION.
019900     CALL 'ELC030' USING CA030-COMMAREA.
020000*
020100 1000-EXIT.
020200     EXIT.
020300*
020400*****************************************************************
020500* Read one record, clean it, and route it.  AT END stops the    *
020600* control-section PERFORM in 0000-MAINLINE.                     *
020700*****************************************************************
020800 2100-READ-INPUT-RECORD.
020900     READ INPUT-LIST
021000         AT END
021100             MOVE 'Y'                TO WS-EOF-SWITCH
021200             GO TO 2100-EXIT.
021300*
021400     MOVE 'INPTLIST'                TO FL-FILE-ID.
021500     MOVE ST-INPUT                  TO FL-STATUS.
021600     MOVE '2100-RD '                TO FL-PARAGRAPH.
021700     IF  ST-INPUT NOT = '00'
021800         PERFORM 9900-FILE-STATUS-ERROR THRU 9900-EXIT.
021900*
022000     ADD 1                           TO WS-TOTAL-COUNT.
022100     MOVE INPUT-LIST-RECORD          TO EL-INPUT-RECORD.
022200     PERFORM 2200-NORMALIZE-EMAIL    THRU 2200-EXIT.
022300     IF  WS-NORMAL-EMAIL = SPACES
022400         GO TO 2100-EXIT.
022500*
022600     PERFORM 2220-CHECK-DUPLICATE-TABLE THRU 2220-EXIT.
022700     IF  DUPLICATE-FOUND
022800         GO TO 2100-EXIT.
022900*
023000     ADD 1                           TO WS-PROCESSED-COUNT.
023100     PERFORM 2300-SUPPRESS-CHECK     THRU 2300-EXIT.
023200*
023300 2100-EXIT.
023400     EXIT.
023500*
023600*****************************************************************
023700* cleaning/normalize: copying only the non-space characters of  *
023800* IN-EMAIL, in order, both trims the ends and removes every     *
023900* interior blank in a single left-to-right pass.                *
024000*****************************************************************
024100 2200-NORMALIZE-EMAIL.
024200     MOVE SPACES                     TO WS-SQUEEZE-AREA.
024300     MOVE ZERO-COMP                  TO WS-TO-SUB.
024400     MOVE 1                          TO WS-FROM-SUB.
024500     PERFORM 2210-SQUEEZE-ONE-CHAR   THRU 2210-EXIT
024600         UNTIL WS-FROM-SUB > 60.
024700     MOVE SPACES                     TO WS-NORMAL-EMAIL.
024800     IF  WS-TO-SUB > 0
024900         MOVE WS-SQUEEZE-AREA(1:WS-TO-SUB) TO WS-NORMAL-EMAIL.
025000*
025100 2200-EXIT.
025200     EXIT.
025300*
025400 2210-SQUEEZE-ONE-CHAR.
025500     IF  IN-EMAIL(WS-FROM-SUB:1) NOT = SPACE
025600         ADD 1                       TO WS-TO-SUB
025700         MOVE IN-EMAIL(WS-FROM-SUB:1)
025800                    TO WS-SQUEEZE-AREA(WS-TO-SUB:1).
025900     ADD 1                           TO WS-FROM-SUB.
026000*
026100 2210-EXIT.
026200     EXIT.
026300*
026400*****************************************************************
026500* dedupe_and_drop_blanks: first occurrence wins, exact compare  *
026600* (domain case survives dedupe - no case folding here).         *
026700*****************************************************************
026800 2220-CHECK-DUPLICATE-TABLE.
026900     MOVE 'N'                        TO WS-DUP-FOUND-SWITCH.
027000     MOVE 1                          TO WS-SCAN-SUB.
027100     PERFORM 2221-SCAN-ONE-SEEN-SLOT THRU 2221-EXIT
027200         UNTIL WS-SCAN-SUB > WS-SEEN-COUNT
027300            OR DUPLICATE-FOUND.
027400*
027500     IF  NOT DUPLICATE-FOUND
027600         AND WS-SEEN-COUNT < WS-SEEN-MAX
027700         ADD 1                       TO WS-SEEN-COUNT
027800         MOVE WS-NORMAL-EMAIL
027900                TO WS-SEEN-EMAIL(WS-SEEN-COUNT).
028000*
028100 2220-EXIT.
028200     EXIT.
028300*
028400 2221-SCAN-ONE-SEEN-SLOT.
028500     IF  WS-SEEN-EMAIL(WS-SCAN-SUB) = WS-NORMAL-EMAIL
028600         MOVE 'Y'                    TO WS-DUP-FOUND-SWITCH.
028700     ADD 1                           TO WS-SCAN-SUB.
028800*
028900 2221-EXIT.
029000     EXIT.
029100*
029200*****************************************************************
029300* suppression: canonical (normalized, then lower-cased) match   *
029400* against the table ELC030 is holding in memory.                *
029500*****************************************************************
029600 2300-SUPPRESS-CHECK.
029700     MOVE WS-NORMAL-EMAIL             TO WS-CANON-EMAIL.
029800     INSPECT WS-CANON-EMAIL CONVERTING
029900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
030000         'abcdefghijklmnopqrstuvwxyz'.
030100*
030200     MOVE WS-CANON-EMAIL              TO CA030-EMAIL.
030300     MOVE 'MATCH '                    TO CA030-ACTION.
030400     CALL 'ELC030' USING CA030-COMMAREA.
030500*
030600     IF  CA030-FOUND
030700         PERFORM 2310-WRITE-SUPPRESSED-RECORD THRU 2310-EXIT
030800         GO TO 2300-EXIT.
030900*
031000     PERFORM 2410-SPLIT-EMAIL         THRU 2410-EXIT.
031100     PERFORM 2400-VALIDATE-AND-SUGGEST THRU 2400-EXIT.
031200     PERFORM 2500-ROUTE-RECORD        THRU 2500-EXIT.
031300*
031400 2300-EXIT.
031500     EXIT.
031600*
031700 2310-WRITE-SUPPRESSED-RECORD.
031800     MOVE WS-NORMAL-EMAIL             TO SP-EMAIL.
031900     MOVE IN-NAME                     TO SP-NAME.
032000     MOVE 'suppressed'                TO SP-REASONS.
032100     MOVE EL-SUPPRESSED-RECORD        TO SUPPRESS-OUT-RECORD.
032200     WRITE SUPPRESS-OUT-RECORD.
032300     MOVE 'SUPROUT'                   TO FL-FILE-ID.
032400     MOVE ST-SUPOT                    TO FL-STATUS.
032500     MOVE '2310-WRT'                  TO FL-PARAGRAPH.
032600     IF  ST-SUPOT NOT = '00'
032700         PERFORM 9900-FILE-STATUS-ERROR THRU 9900-EXIT.
032800*
032900     ADD 1                            TO WS-SUPPRESSED-COUNT.
033000     MOVE 'suppressed'                TO WS-TALLY-REASON.
033100     PERFORM 2900-TALLY-REASON-HISTOGRAM THRU 2900-EXIT.
033200*
033300 2310-EXIT.
033400     EXIT.
033500*
033600*****************************************************************
033700* split: no '@' -> whole string as local part, empty domain;    *
033800* else split at the LAST '@' - local part case preserved, the   *
033900* domain is lower-cased for the validate/suggest checks.        *
034000*****************************************************************
034100 2410-SPLIT-EMAIL.
034200     MOVE SPACES                      TO WS-LOCAL-PART.
034300     MOVE SPACES                      TO WS-DOMAIN-PART.
034400     MOVE ZERO-COMP                   TO WS-AT-POSITION.
034500     MOVE 1                           TO WS-SCAN-SUB.
034600     PERFORM 2411-FIND-LAST-AT-SIGN   THRU 2411-EXIT
034700         UNTIL WS-SCAN-SUB > 60.
034800*
034900     IF  WS-AT-POSITION = 0
035000         MOVE WS-NORMAL-EMAIL         TO WS-LOCAL-PART
035100         GO TO 2410-EXIT.
035200*
035300     IF  WS-AT-POSITION > 1
035400         MOVE WS-NORMAL-EMAIL(1:WS-AT-POSITION - 1)
035500                                      TO WS-LOCAL-PART.
035600*
035700     IF  WS-AT-POSITION < 60
035800         MOVE WS-NORMAL-EMAIL(WS-AT-POSITION + 1:
035900                 60 - WS-AT-POSITION) TO WS-DOMAIN-PART
036000         INSPECT WS-DOMAIN-PART CONVERTING
036100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
036200             'abcdefghijklmnopqrstuvwxyz'.
036300*
036400 2410-EXIT.
036500     EXIT.
036600*
036700 2411-FIND-LAST-AT-SIGN.
036800     IF  WS-NORMAL-EMAIL(WS-SCAN-SUB:1) = '@'
036900         MOVE WS-SCAN-SUB              TO WS-AT-POSITION.
037000     ADD 1                             TO WS-SCAN-SUB.
037100*
037200 2411-EXIT.
037300     EXIT.
037400*
037500*****************************************************************
037600* validate (syntax/disposable/MX) and suggest (domain fix) both *
037700* live in ELC020, called once per surviving, non-suppressed row.*
037800*****************************************************************
037900 2400-VALIDATE-AND-SUGGEST.
038000     MOVE WS-NORMAL-EMAIL              TO CA020-EMAIL.
038100     MOVE WS-LOCAL-PART                TO CA020-LOCAL-PART.
038200     MOVE WS-DOMAIN-PART               TO CA020-DOMAIN.
038300     MOVE 0                            TO CA020-REASON-COUNT.
038400     MOVE SPACES                       TO CA020-REASON-CODE(1).
038500     MOVE SPACES                       TO CA020-REASON-CODE(2).
038600     MOVE SPACES                       TO CA020-REASON-CODE(3).
038700     MOVE 'N'                          TO CA020-FIX-FOUND-SW.
038800     MOVE SPACES                       TO CA020-FIX-DOMAIN.
038900     CALL 'ELC020' USING CA020-COMMAREA.
039000*
039100 2400-EXIT.
039200     EXIT.
039300*
039400*****************************************************************
039500* routing: no reasons at all -> CLEANED; otherwise REJECTED with*
039600* the joined reasons and any suggested domain fix.              *
039700*****************************************************************
039800 2500-ROUTE-RECORD.
039900     IF  CA020-REASON-COUNT = 0
040000         PERFORM 2510-WRITE-CLEANED-RECORD  THRU 2510-EXIT
040100         GO TO 2500-EXIT.
040200*
040300     PERFORM 2520-WRITE-REJECTED-RECORD     THRU 2520-EXIT.
040400*
040500 2500-EXIT.
040600     EXIT.
040700*
040800 2510-WRITE-CLEANED-RECORD.
040900     MOVE WS-NORMAL-EMAIL               TO CL-EMAIL.
041000     MOVE IN-NAME                       TO CL-NAME.
041100     MOVE 'N'                           TO CL-FIXED.
041200*
041300     IF  CA020-FIX-FOUND-SW = 'Y'
041400         AND CA020-DISPOSABLE-SW = 'N'
041500         AND WS-DOMAIN-PART NOT = SPACES
041600         PERFORM 2511-REWRITE-WITH-FIX  THRU 2511-EXIT.
041700*
041800     MOVE EL-CLEANED-RECORD             TO CLEANED-OUT-RECORD.
041900     WRITE CLEANED-OUT-RECORD.
042000     MOVE 'CLEANOUT'                    TO FL-FILE-ID.
042100     MOVE ST-CLEAN                      TO FL-STATUS.
042200     MOVE '2510-WRT'                    TO FL-PARAGRAPH.
042300     IF  ST-CLEAN NOT = '00'
042400         PERFORM 9900-FILE-STATUS-ERROR THRU 9900-EXIT.
042500*
042600     ADD 1                              TO WS-VALID-COUNT.
042700*
042800 2510-EXIT.
042900     EXIT.
043000*
043100 2511-REWRITE-WITH-FIX.
043200     MOVE SPACES                        TO CL-EMAIL.
043300     STRING WS-LOCAL-PART    DELIMITED BY SPACE
043400            '@'               DELIMITED BY SIZE
043500            CA020-FIX-DOMAIN  DELIMITED BY SPACE
043600            INTO CL-EMAIL.
043700     MOVE 'Y'                           TO CL-FIXED.
043800*
043900 2511-EXIT.
044000     EXIT.
044100*
044200 2520-WRITE-REJECTED-RECORD.
044300     MOVE WS-NORMAL-EMAIL                TO RJ-EMAIL.
044400     MOVE IN-NAME                        TO RJ-NAME.
044500     MOVE CA020-FIX-DOMAIN                TO RJ-SUGGESTED-DOMAIN.
044600     PERFORM 2530-BUILD-REASON-STRING     THRU 2530-EXIT.
044700     MOVE WS-JOIN-AREA                    TO RJ-REASONS.
044800*
044900     MOVE EL-REJECTED-RECORD              TO REJECTED-OUT-RECORD.
045000     WRITE REJECTED-OUT-RECORD.
045100     MOVE 'REJCTOUT'                      TO FL-FILE-ID.
045200     MOVE ST-REJCT                        TO FL-STATUS.
045300     MOVE '2520-WRT'                      TO FL-PARAGRAPH.
045400     IF  ST-REJCT NOT = '00'
045500         PERFORM 9900-FILE-STATUS-ERROR THRU 9900-EXIT.
045600*
045700     ADD 1                                TO WS-REJECTED-COUNT.
045800*
045900 2520-EXIT.
046000     EXIT.
046100*
046200*****************************************************************
046300* reasons list = each failed check's code, in order, joined     *
046400* with ';' - and each code is tallied into the histogram.       *
046500*****************************************************************
046600 2530-BUILD-REASON-STRING.
046700     MOVE SPACES                         TO WS-JOIN-AREA.
046800     MOVE 1                              TO WS-REASON-SUB.
046900     PERFORM 2531-APPEND-ONE-REASON      THRU 2531-EXIT
047000         UNTIL WS-REASON-SUB > CA020-REASON-COUNT.
047100*
047200 2530-EXIT.
047300     EXIT.
047400*
047500 2531-APPEND-ONE-REASON.
047600     IF  WS-REASON-SUB = 1
047700         MOVE CA020-REASON-CODE(1)        TO WS-JOIN-AREA
047800     ELSE
047900         STRING WS-JOIN-AREA(1:35) DELIMITED BY SPACE
048000                ';'                DELIMITED BY SIZE
048100                CA020-REASON-CODE(WS-REASON-SUB)
048200                                   DELIMITED BY SPACE
048300                INTO WS-JOIN-AREA.
048400*
048500     MOVE CA020-REASON-CODE(WS-REASON-SUB) TO WS-TALLY-REASON.
048600     PERFORM 2900-TALLY-REASON-HISTOGRAM   THRU 2900-EXIT.
048700     ADD 1                                 TO WS-REASON-SUB.
048800*
048900 2531-EXIT.
049000     EXIT.
049100*
049200*****************************************************************
049300* Tally WS-TALLY-REASON into the in-memory histogram that       *
049400* ELC090 will sort and turn into percentages.  New reasons are  *
049500* appended; the table never holds more than a handful of codes. *
049600*****************************************************************
049700 2900-TALLY-REASON-HISTOGRAM.
049800     MOVE 'N'                            TO WS-HIST-FOUND-SWITCH.
049900     MOVE 1                              TO WS-HIST-SUB.
050000     PERFORM 2910-SCAN-ONE-HIST-SLOT     THRU 2910-EXIT
050100         UNTIL WS-HIST-SUB > CA090-HIST-ENTRIES-USED
050200            OR HISTOGRAM-ENTRY-FOUND.
050300*
050400     IF  NOT HISTOGRAM-ENTRY-FOUND
050500         ADD 1                           TO CA090-HIST-ENTRIES-USED
050600         SET CA090-HIST-IDX              TO CA090-HIST-ENTRIES-USED
050700         MOVE WS-TALLY-REASON
050800                TO CA090-HIST-REASON(CA090-HIST-IDX)
050900         MOVE 1 TO CA090-HIST-COUNT(CA090-HIST-IDX).
051000*
051100 2900-EXIT.
051200     EXIT.
051300*
051400 2910-SCAN-ONE-HIST-SLOT.
051500     SET CA090-HIST-IDX                  TO WS-HIST-SUB.
051600     IF  CA090-HIST-REASON(CA090-HIST-IDX) = WS-TALLY-REASON
051700         MOVE 'Y'                        TO WS-HIST-FOUND-SWITCH
051800         ADD 1 TO CA090-HIST-COUNT(CA090-HIST-IDX).
051900     ADD 1                                TO WS-HIST-SUB.
052000*
052100 2910-EXIT.
052200     EXIT.
052300*
052400*****************************************************************
052500* valid_rate_pct = valid / total * 100, rounded, 0 if total=0.  *
052600*****************************************************************
052700 3000-COMPUTE-VALID-RATE.
052800     IF  WS-TOTAL-COUNT = 0
052900         MOVE 0                          TO WS-VALID-RATE-PCT
053000         GO TO 3000-EXIT.
053100*
053200     COMPUTE WS-VALID-RATE-PCT ROUNDED =
053300         (WS-VALID-COUNT / WS-TOTAL-COUNT) * 100.
053400*
053500 3000-EXIT.
053600     EXIT.
053700*
053800*****************************************************************
053900* Hand the counters and the histogram table to ELC090, which    *
054000* sorts it, computes percentages, and writes REPORT-OUT.        *
054100*****************************************************************
054200 4000-WRITE-REPORT.
054300     MOVE WS-TOTAL-COUNT                 TO CA090-TOTAL-COUNT.
054400     MOVE WS-PROCESSED-COUNT
054500                TO CA090-PROCESSED-COUNT.
054600     MOVE WS-VALID-COUNT                 TO CA090-VALID-COUNT.
054700     MOVE WS-REJECTED-COUNT
054800                TO CA090-REJECTED-COUNT.
054900     MOVE WS-SUPPRESSED-COUNT
055000                TO CA090-SUPPRESSED-COUNT.
055100     MOVE WS-VALID-RATE-PCT              TO CA090-VALID-RATE-PCT.
055200     CALL 'ELC090' USING CA090-COMMAREA.
055300*
055400 4000-EXIT.
055500     EXIT.
055600*
055700*****************************************************************
055800* Close every file this program itself opened, and end the run. *
055900*****************************************************************
056000 9000-TERMINATE.
056100     CLOSE INPUT-LIST.
056200     CLOSE CLEANED-OUT.
056300     CLOSE REJECTED-OUT.
056400     CLOSE SUPPRESS-OUT.
056500     STOP RUN.
056600*
056700 9000-EXIT.
056800     EXIT.
056900
