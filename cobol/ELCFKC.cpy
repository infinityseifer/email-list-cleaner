000100*****************************************************************
000200* ELC CALL linkage (commarea) record definitions.               *
000300*                                                                *
000400* House convention: the driver CALLs each worker program once   *
000500* per unit of work and passes one of these groups BY REFERENCE  *
000600* as the CALL's USING operand, the same commarea layout every   *
000700* time that worker is invoked.                                  *
000800*****************************************************************
000900
001000*****************************************************************
001100* CA020 - passed to ELC020 for syntax/disposable/MX/suggest.    *
001200*****************************************************************
001300 01  CA020-COMMAREA.
001400     02  CA020-EMAIL            PIC  X(60) VALUE SPACES.
001500     02  CA020-LOCAL-PART       PIC  X(64) VALUE SPACES.
001600     02  CA020-DOMAIN           PIC  X(255) VALUE SPACES.
001700     02  CA020-MX-SWITCH        PIC  X(01) VALUE 'N'.
001800         88  CA020-MX-IS-ON             VALUE 'Y'.
001900     02  CA020-DISPOSABLE-SW    PIC  X(01) VALUE 'N'.
002000         88  CA020-IS-DISPOSABLE        VALUE 'Y'.
002100     02  CA020-BORDERLINE-SW    PIC  X(01) VALUE 'N'.
002200         88  CA020-IS-BORDERLINE        VALUE 'Y'.
002300     02  CA020-REASON-COUNT     PIC  S9(1) VALUE 0 COMP.
002400     02  CA020-REASON-CODE      PIC  X(20) OCCURS 3 TIMES
002500                                VALUE SPACES.
002600     02  CA020-FIX-FOUND-SW     PIC  X(01) VALUE 'N'.
002700         88  CA020-FIX-FOUND            VALUE 'Y'.
002800     02  CA020-FIX-DOMAIN       PIC  X(40) VALUE SPACES.
002900     02  FILLER                 PIC  X(20) VALUE SPACES.
003000
003100*****************************************************************
003200* CA030 - passed to ELC030 for the suppression-list action.     *
003300*****************************************************************
003400 01  CA030-COMMAREA.
003500     02  CA030-ACTION           PIC  X(06) VALUE SPACES.
003600         88  CA030-ACTION-LOAD          VALUE 'LOAD  '.
003700         88  CA030-ACTION-MATCH         VALUE 'MATCH '.
003800     02  CA030-EMAIL            PIC  X(60) VALUE SPACES.
003900     02  CA030-FOUND-SWITCH     PIC  X(01) VALUE 'N'.
004000         88  CA030-FOUND                VALUE 'Y'.
004100     02  CA030-TABLE-COUNT      PIC  S9(5) VALUE 0 COMP-3.
004200     02  FILLER                 PIC  X(10) VALUE SPACES.
004300
004400*****************************************************************
004500* CA090 - passed to ELC090 to sort the histogram, compute the   *
004600* KPI block, and write the summary report.                      *
004700*****************************************************************
004800 01  CA090-COMMAREA.
004900     02  CA090-TOTAL-COUNT      PIC  S9(7) VALUE 0 COMP-3.
005000     02  CA090-PROCESSED-COUNT  PIC  S9(7) VALUE 0 COMP-3.
005100     02  CA090-VALID-COUNT      PIC  S9(7) VALUE 0 COMP-3.
005200     02  CA090-REJECTED-COUNT   PIC  S9(7) VALUE 0 COMP-3.
005300     02  CA090-SUPPRESSED-COUNT PIC  S9(7) VALUE 0 COMP-3.
005400     02  CA090-VALID-RATE-PCT   PIC  S9(3)V99 VALUE 0 COMP-3.
005500     02  CA090-HIST-ENTRIES-USED
005600                                PIC  S9(4) VALUE 0 COMP.
005700     02  CA090-HIST-TABLE OCCURS 10 TIMES
005800                                INDEXED BY CA090-HIST-IDX.
005900         03  CA090-HIST-REASON  PIC  X(20) VALUE SPACES.
006000         03  CA090-HIST-COUNT   PIC  S9(7) VALUE 0 COMP-3.
006100         03  CA090-HIST-PERCENT PIC  S9(3)V99 VALUE 0 COMP-3.
006200     02  FILLER                 PIC  X(10) VALUE SPACES.
