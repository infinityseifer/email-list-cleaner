000100*****************************************************************
000200* ELC FILE record definitions.                                  *
000300* Shared by ELC001, ELC020, ELC030 and ELC090 - one copy of     *
000400* every record layout the email-list-cleaner run touches, so   *
000500* a field added here is added everywhere at once.               *
000600*****************************************************************
000700 01  EL-INPUT-RECORD.
000800     02  IN-EMAIL               PIC  X(60) VALUE SPACES.
000900     02  IN-NAME                PIC  X(30) VALUE SPACES.
001000
001100*****************************************************************
001200* Master list record, REDEFINED as the split view used once    *
001300* the normalized address has been broken at the last '@'.      *
001400* EL-SPLIT-DOMAIN is filled in lower-case by 2410-SPLIT-EMAIL.  *
001500*****************************************************************
001600 01  EL-INPUT-SPLIT REDEFINES EL-INPUT-RECORD.
001700     02  SP-EMAIL-RAW           PIC  X(60).
001800     02  SP-NAME-RAW            PIC  X(30).
001900
002000 01  EL-CLEANED-RECORD.
002100     02  CL-EMAIL               PIC  X(60) VALUE SPACES.
002200     02  CL-NAME                PIC  X(30) VALUE SPACES.
002300     02  CL-FIXED               PIC  X(01) VALUE 'N'.
002400
002500 01  EL-REJECTED-RECORD.
002600     02  RJ-EMAIL               PIC  X(60) VALUE SPACES.
002700     02  RJ-NAME                PIC  X(30) VALUE SPACES.
002800     02  RJ-REASONS             PIC  X(50) VALUE SPACES.
002900     02  RJ-SUGGESTED-DOMAIN    PIC  X(40) VALUE SPACES.
003000
003100*****************************************************************
003200* Rejection reasons are stored ';'-joined in RJ-REASONS; this   *
003300* REDEFINES gives the report side a fixed-slot view so a token  *
003400* can be lifted out without an UNSTRING against the live field. *
003500*****************************************************************
003600 01  EL-REJECTED-REASON-VIEW REDEFINES EL-REJECTED-RECORD.
003700     02  RV-EMAIL               PIC  X(60).
003800     02  RV-NAME                PIC  X(30).
003900     02  RV-REASON-SLOT         PIC  X(15) OCCURS 3 TIMES.
004000     02  FILLER                 PIC  X(05).
004100     02  RV-SUGGESTED-DOMAIN    PIC  X(40).
004200
004300 01  EL-SUPPRESSED-RECORD.
004400     02  SP-EMAIL               PIC  X(60) VALUE SPACES.
004500     02  SP-NAME                PIC  X(30) VALUE SPACES.
004600     02  SP-REASONS             PIC  X(50) VALUE 'suppressed'.
004700
004800 01  EL-DOMAIN-LIST-RECORD.
004900     02  DL-DOMAIN              PIC  X(40) VALUE SPACES.
005000
005100*****************************************************************
005200* Comment/blank-skip test view - a domain record that begins    *
005300* with '#' or is all spaces is ignored by the table loaders.    *
005400*****************************************************************
005500 01  EL-DOMAIN-COMMENT-VIEW REDEFINES EL-DOMAIN-LIST-RECORD.
005600     02  DC-FIRST-CHAR          PIC  X(01).
005700     02  DC-REST                PIC  X(39).
