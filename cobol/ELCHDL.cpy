000100*****************************************************************
000200* Start - ELC file status / abend handling resources.          *
000300*                                                                *
000400* House standard: every program in this job stream reports a    *
000500* bad file status the same way.  9900-FILE-STATUS-ERROR below    *
000600* DISPLAYs the file, the status code and the paragraph that      *
000700* detected it, then abends the run so a bad file never           *
000800* produces a silently short report.                              *
000900*****************************************************************
001000 01  FL-ERROR-LINE.
001100     02  FILLER                 PIC  X(13) VALUE 'FILE ERROR   '.
001200     02  FL-FILE-ID             PIC  X(08) VALUE SPACES.
001300     02  FILLER                 PIC  X(01) VALUE SPACES.
001400     02  FILLER                 PIC  X(08) VALUE 'STATUS: '.
001500     02  FL-STATUS              PIC  X(02) VALUE SPACES.
001600     02  FILLER                 PIC  X(12) VALUE ' PARAGRAPH: '.
001700     02  FL-PARAGRAPH           PIC  X(10) VALUE SPACES.
001800     02  FILLER                 PIC  X(26) VALUE SPACES.
001900
002000*****************************************************************
002100* End   - ELC file status / abend handling resources.          *
002200*****************************************************************
002300
002400*****************************************************************
002500* File status error - display and abend the run.                *
002600*****************************************************************
002700 9900-FILE-STATUS-ERROR.
002800     DISPLAY FL-ERROR-LINE.
002900     MOVE 16                    TO RETURN-CODE.
003000     STOP RUN.
003100
003200 9900-EXIT.
003300     EXIT.
