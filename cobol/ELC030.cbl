000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ELC030.
000300 AUTHOR. R FRERKIN.
000400 INSTALLATION. LIST-HYGIENE-UNIT.
000500 DATE-WRITTEN. 12/14/1993.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ELC030 - Suppression list loader and matcher.                 *
001100*                                                               *
001200* CALLed by ELC001 twice per run: once with CA030-ACTION of     *
001300* LOAD (at job start, to build the canonical in-memory match    *
001400* set from the SUPPRESS-LIST file) and once per input record    *
001500* thereafter with CA030-ACTION of MATCH (to test whether the    *
001600* normalized, lower-cased email is on that list).               *
001700*                                                                *
001800* Date       UserID   Description                               *
001900* ---------- -------- ----------------------------------------- *
002000* 12/14/1993 RFRERKIN INITIAL VERSION - SPLIT OUT OF ELC001.     *
002100* 04/22/1994 RJACKSON BLANK SUPPRESSION ROWS NOW SKIPPED.        *
002200* 08/30/1995 RFRERKIN TABLE SIZE RAISED TO 10000 PER REQ 2201.   *
002300* 01/09/1997 RJACKSON FILE STATUS CHECKS ADDED ON EVERY OPEN.    *
002400* 10/18/1997 MPATEL   REVIEWED FOR YEAR 2000 - NO 2-DIGIT YEAR   *
002500*                     FIELDS HELD ANYWHERE IN THIS PROGRAM.      *
002600* 12/02/1998 RJACKSON Y2K SIGN-OFF LOGGED WITH OPS.              *
002700* 03/11/1999 MPATEL   REQ 2840 - MATCH IS CASE-INSENSITIVE ONLY; *
002800*                     CALLER STILL OWNS THE CLEANED-FILE CASING. *
002900* 05/03/2000 RJACKSON Y2K FOLLOW-UP REVIEW - CONFIRMED NO DATE    *
003000*                     MATH OR 2-DIGIT YEAR FIELDS IN THIS MODULE. *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SUPPRESS-LIST ASSIGN TO SUPPRLST
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS ST-SUPPR.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  SUPPRESS-LIST
004400     LABEL RECORDS ARE STANDARD.
004500 01  SUPPRESS-LIST-RECORD            PIC X(90).
004600*
004700 WORKING-STORAGE SECTION.
004800
004900*****************************************************************
005000* Standalone working counters, subscripts and constants.        *
005100*****************************************************************
005200 77  WS-FROM-SUB             PIC S9(04) COMP VALUE 0.
005300 77  WS-TO-SUB               PIC S9(04) COMP VALUE 0.
005400 77  WS-SCAN-SUB             PIC S9(08) COMP VALUE 0.
005500
005600*****************************************************************
005700* DEFINE LOCAL VARIABLES                                        *
005800*****************************************************************
005900 01  ST-SUPPR                PIC  X(02) VALUE SPACES.
006000*
006100 01  WS-SUPPR-EOF-SWITCH     PIC  X(01) VALUE 'N'.
006200     88  SUPPR-AT-END                VALUE 'Y'.
006300*
006400 COPY ELCFFC.
006500*
006600*****************************************************************
006700* Canonical suppression match set - normalized, lower-cased,    *
006800* blank rows dropped on the way in.  Scanned linearly by        *
006900* 2000-MATCH-EMAIL; the list is loaded once per run so a sorted *
007000* SEARCH ALL buys little here and a plain OCCURS table keeps    *
007100* the load paragraph a one-pass read.                           *
007200*****************************************************************
007300 01  WS-SUPPR-COUNT          PIC S9(08) COMP VALUE 0.
007400 01  WS-SUPPR-MAX            PIC S9(08) COMP VALUE 10000.
007500 01  WS-SUPPR-TABLE.
007600     02  WS-SUPPR-ENTRY OCCURS 10000 TIMES
007700                        INDEXED BY WS-SUPPR-IDX.
007800         03  WS-SUPPR-EMAIL      PIC X(60) VALUE SPACES.
007900     02  FILLER                  PIC X(04) VALUE SPACES.
008000*
008100*****************************************************************
008200* Work areas for normalizing one incoming suppression-list row  *
008300* down to its canonical (trimmed, squeezed, lower-cased) form.  *
008400*****************************************************************
008500 01  WS-NORM-EMAIL           PIC X(60) VALUE SPACES.
008600 01  WS-SQUEEZE-AREA         PIC X(60) VALUE SPACES.
008700*
008800*****************************************************************
008900* Work areas for the match-request side of the program.         *
009000*****************************************************************
009100 01  WS-MATCH-EMAIL          PIC X(60) VALUE SPACES.
009200*
009300 COPY ELCHDL.
009400*
009500 LINKAGE SECTION.
009600 COPY ELCFKC.
009700*
009800 PROCEDURE DIVISION USING CA030-COMMAREA.
009900*****************************************************************
010000* 0000-MAINLINE - dispatch on the action the caller requested.  *
010100*****************************************************************
010200 0000-MAINLINE.
010300     IF  CA030-ACTION-LOAD
010400         PERFORM 1000-LOAD-SUPPRESS-LIST THRU 1000-EXIT.
010500
010600     IF  CA030-ACTION-MATCH
010700         PERFORM 2000-MATCH-EMAIL        THRU 2000-EXIT.
010800
010900     PERFORM 9000-RETURN THRU 9000-EXIT.
011000*
011100*****************************************************************
011200* 1000-LOAD-SUPPRESS-LIST - open the file, read every row,      *
011300* normalize and lower-case each one, drop the blanks, and load  *
011400* the survivors into WS-SUPPR-TABLE.  Returns the row count in  *
011500* CA030-TABLE-COUNT for the caller's own bookkeeping/reporting. *
011600*****************************************************************
011700 1000-LOAD-SUPPRESS-LIST.
011800     OPEN INPUT SUPPRESS-LIST.
011900     IF  ST-SUPPR NOT = '00' AND ST-SUPPR NOT = '05'
012000                          AND ST-SUPPR NOT = '35'
012100         MOVE 'SUPPRLST'       TO FL-FILE-ID
012200         MOVE ST-SUPPR         TO FL-STATUS
012300         MOVE '1000-LOD'      TO FL-PARAGRAPH
012400         PERFORM 9900-FILE-STATUS-ERROR THRU 9900-EXIT.
012500
012600     IF  ST-SUPPR = '35'
012700         GO TO 1000-EXIT.
012800
012900     MOVE 'N' TO WS-SUPPR-EOF-SWITCH.
013000     PERFORM 1100-READ-SUPPRESS-RECORD THRU 1100-EXIT
013100         UNTIL SUPPR-AT-END.
013200
013300     CLOSE SUPPRESS-LIST.
013400     MOVE WS-SUPPR-COUNT TO CA030-TABLE-COUNT.
013500 1000-EXIT.
013600     EXIT.
013700*
013800*****************************************************************
013900* 1100-READ-SUPPRESS-RECORD - read one row, normalize it the    *
014000* same way ELC001 normalizes an input row (trim and squeeze     *
014100* interior spaces), lower-case it, and add it unless blank.     *
014200*****************************************************************
014300 1100-READ-SUPPRESS-RECORD.
014400     READ SUPPRESS-LIST INTO EL-INPUT-RECORD
014500         AT END
014600             MOVE 'Y' TO WS-SUPPR-EOF-SWITCH
014700             GO TO 1100-EXIT.
014800
014900     IF  ST-SUPPR NOT = '00'
015000         MOVE 'SUPPRLST'       TO FL-FILE-ID
015100         MOVE ST-SUPPR         TO FL-STATUS
015200         MOVE '1100-RD '      TO FL-PARAGRAPH
015300         PERFORM 9900-FILE-STATUS-ERROR THRU 9900-EXIT.
015400
015500     PERFORM 1150-NORMALIZE-ONE-ROW THRU 1150-EXIT.
015600
015700     IF  WS-NORM-EMAIL = SPACES
015800         GO TO 1100-EXIT.
015900
016000     INSPECT WS-NORM-EMAIL
016100         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
016200                 TO 'abcdefghijklmnopqrstuvwxyz'.
016300
016400     PERFORM 1200-ADD-TO-TABLE THRU 1200-EXIT.
016500 1100-EXIT.
016600     EXIT.
016700*
016800*****************************************************************
016900* 1150-NORMALIZE-ONE-ROW - copying only the non-space characters *
017000* of IN-EMAIL, in order, both trims the ends and removes every   *
017100* interior blank in a single left-to-right pass (same rule      *
017200* ELC001 2200-NORMALIZE-EMAIL applies to the master input file).*
017300*****************************************************************
017400 1150-NORMALIZE-ONE-ROW.
017500     MOVE SPACES                     TO WS-SQUEEZE-AREA.
017600     MOVE ZERO                       TO WS-TO-SUB.
017700     MOVE 1                          TO WS-FROM-SUB.
017800     PERFORM 1160-SQUEEZE-ONE-CHAR   THRU 1160-EXIT
017900         UNTIL WS-FROM-SUB > 60.
018000     MOVE SPACES                     TO WS-NORM-EMAIL.
018100     IF  WS-TO-SUB > 0
018200         MOVE WS-SQUEEZE-AREA(1:WS-TO-SUB) TO WS-NORM-EMAIL.
018300 1150-EXIT.
018400     EXIT.
018500*
018600 1160-SQUEEZE-ONE-CHAR.
018700     IF  IN-EMAIL(WS-FROM-SUB:1) NOT = SPACE
018800         ADD 1                       TO WS-TO-SUB
018900         MOVE IN-EMAIL(WS-FROM-SUB:1)
019000                    TO WS-SQUEEZE-AREA(WS-TO-SUB:1).
019100     ADD 1                           TO WS-FROM-SUB.
019200 1160-EXIT.
019300     EXIT.
019400*
019500*****************************************************************
019600* 1200-ADD-TO-TABLE - append one normalized, lower-cased email  *
019700* to WS-SUPPR-TABLE, subject to the table's capacity.           *
019800*****************************************************************
019900 1200-ADD-TO-TABLE.
020000     IF  WS-SUPPR-COUNT >= WS-SUPPR-MAX
020100         GO TO 1200-EXIT.
020200
020300     ADD 1 TO WS-SUPPR-COUNT.
020400     SET WS-SUPPR-IDX TO WS-SUPPR-COUNT.
020500     MOVE WS-NORM-EMAIL TO WS-SUPPR-EMAIL(WS-SUPPR-IDX).
020600 1200-EXIT.
020700     EXIT.
020800*
020900*****************************************************************
021000* 2000-MATCH-EMAIL - the caller has already normalized the      *
021100* address the same way 1150 does; here we only need to fold it  *
021200* to lower case and scan the table for an exact hit.  A linear  *
021300* scan is used rather than SEARCH ALL since the table is built  *
021400* unsorted in file order (REQ 2840 - load stays a one-pass      *
021500* read, so no sort step is added just to support the lookup).  *
021600*****************************************************************
021700 2000-MATCH-EMAIL.
021800     MOVE CA030-EMAIL TO WS-MATCH-EMAIL.
021900     INSPECT WS-MATCH-EMAIL
022000         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
022100                 TO 'abcdefghijklmnopqrstuvwxyz'.
022200
022300     MOVE 'N' TO CA030-FOUND-SWITCH.
022400     MOVE 1   TO WS-SCAN-SUB.
022500     PERFORM 2100-SCAN-ONE-SUPPR-SLOT THRU 2100-EXIT
022600         UNTIL WS-SCAN-SUB > WS-SUPPR-COUNT
022700            OR CA030-FOUND.
022800 2000-EXIT.
022900     EXIT.
023000*
023100 2100-SCAN-ONE-SUPPR-SLOT.
023200     SET WS-SUPPR-IDX TO WS-SCAN-SUB.
023300     IF  WS-MATCH-EMAIL = WS-SUPPR-EMAIL(WS-SUPPR-IDX)
023400         MOVE 'Y' TO CA030-FOUND-SWITCH
023500         GO TO 2100-EXIT.
023600     ADD 1 TO WS-SCAN-SUB.
023700 2100-EXIT.
023800     EXIT.
023900*
024000*****************************************************************
024100* 9000-RETURN - hand control back to the CALLer.                *
024200*****************************************************************
024300 9000-RETURN.
024400     GOBACK.
024500 9000-EXIT.
024600     EXIT.
024700
