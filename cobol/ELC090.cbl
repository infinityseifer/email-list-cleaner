000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ELC090.
000300 AUTHOR. M PATEL.
000400 INSTALLATION. LIST-HYGIENE-UNIT.
000500 DATE-WRITTEN. 02/03/1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ELC090 - Run-summary report writer.                           *
001100*                                                               *
001200* CALLed once by ELC001 at end of job with CA090-COMMAREA       *
001300* already holding the five record counters, the valid-rate      *
001400* percentage, and the unsorted reasons histogram built up over  *
001500* the run.  This program sorts the histogram into descending    *
001600* count order (ties keep file order), turns each count into a   *
001700* percentage of all reason occurrences, and writes the 80-      *
001800* column REPORT-OUT print file.                                 *
001900*                                                                *
002000* Date       UserID   Description                               *
002100* ---------- -------- ----------------------------------------- *
002200* 02/03/1994 MPATEL   INITIAL VERSION - SPLIT OUT OF ELC001.     *
002300* 06/11/1994 RJACKSON HISTOGRAM NOW SORTED DESCENDING BY COUNT.  *
002400* 09/19/1995 RFRERKIN PERCENT COLUMN ADDED PER REQ 1180.         *
002500* 01/09/1997 RJACKSON FILE STATUS CHECKS ADDED ON EVERY OPEN.    *
002600* 10/18/1997 MPATEL   REVIEWED FOR YEAR 2000 - NO 2-DIGIT YEAR   *
002700*                     FIELDS HELD ANYWHERE IN THIS PROGRAM.      *
002800* 12/02/1998 RJACKSON Y2K SIGN-OFF LOGGED WITH OPS.              *
002900* 02/22/2000 MPATEL   REQ 3602 - SUPPRESSED ROW INCLUDED IN THE  *
003000*                     HISTOGRAM RATHER THAN A SEPARATE COUNT.    *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT REPORT-OUT ASSIGN TO RPTOUT
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS ST-RPT.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  REPORT-OUT
004400     LABEL RECORDS ARE STANDARD.
004500 01  REPORT-OUT-RECORD               PIC X(80).
004600*
004700 WORKING-STORAGE SECTION.
004800
004900*****************************************************************
005000* Standalone working counters, subscripts and constants.        *
005100*****************************************************************
005200 77  WS-SORT-OUTER           PIC S9(04) COMP VALUE 0.
005300 77  WS-SORT-INNER           PIC S9(04) COMP VALUE 0.
005400 77  WS-PCT-SUB              PIC S9(04) COMP VALUE 0.
005500
005600*****************************************************************
005700* DEFINE LOCAL VARIABLES                                        *
005800*****************************************************************
005900 01  ST-RPT                  PIC  X(02) VALUE SPACES.
006000*
006100*****************************************************************
006200* Print-line work area.  Three alternate views REDEFINE the     *
006300* same 80-column buffer: plain text lines, a KPI label/value     *
006400* line, and a histogram detail line.                            *
006500*****************************************************************
006600 01  WS-PRINT-LINE                   PIC X(80) VALUE SPACES.
006700*
006800 01  WS-TEXT-LINE-VIEW REDEFINES WS-PRINT-LINE.
006900     02  TX-TEXT                     PIC X(80).
007000*
007100 01  WS-KPI-LINE-VIEW REDEFINES WS-PRINT-LINE.
007200     02  KP-LABEL                    PIC X(24).
007300     02  KP-COLON                    PIC X(01).
007400     02  FILLER                      PIC X(03).
007500     02  KP-VALUE-INT                PIC ZZZ,ZZ9.
007600     02  FILLER                      PIC X(45).
007700*
007800 01  WS-KPI-PCT-LINE-VIEW REDEFINES WS-PRINT-LINE.
007900     02  KP2-LABEL                   PIC X(24).
008000     02  KP2-COLON                   PIC X(01).
008100     02  FILLER                      PIC X(03).
008200     02  KP2-VALUE                   PIC ZZ9.99.
008300     02  FILLER                      PIC X(48) VALUE SPACES.
008400*
008500 01  WS-HIST-LINE-VIEW REDEFINES WS-PRINT-LINE.
008600     02  HL-REASON                   PIC X(27).
008700     02  HL-COUNT                    PIC ZZ,ZZ9.
008800     02  FILLER                      PIC X(04) VALUE SPACES.
008900     02  HL-PERCENT                  PIC ZZ9.99.
009000     02  FILLER                      PIC X(38) VALUE SPACES.
009100*
009200*****************************************************************
009300* Bubble-sort work areas - swap WHOLE histogram rows so the      *
009400* reason/count/percent stay together; swap only on a STRICT     *
009500* inequality so equal-count rows keep their original (file)     *
009600* order, i.e. the sort is stable.                                *
009700*****************************************************************
009800 01  WS-SORT-SWAPPED-SW      PIC  X(01) VALUE 'N'.
009900     88  A-SWAP-WAS-MADE              VALUE 'Y'.
010000 01  WS-HOLD-REASON          PIC X(20) VALUE SPACES.
010100 01  WS-HOLD-COUNT           PIC S9(07) VALUE 0 COMP-3.
010200*
010300*****************************************************************
010400* Percent-of-total work areas.                                  *
010500*****************************************************************
010600 01  WS-REASON-TOTAL         PIC S9(07) VALUE 0 COMP-3.
010700*
010800 COPY ELCHDL.
010900*
011000 LINKAGE SECTION.
011100 COPY ELCFKC.
011200*
011300 PROCEDURE DIVISION USING CA090-COMMAREA.
011400*****************************************************************
011500* 0000-MAINLINE - sort, percentage, print, done.                *
011600*****************************************************************
011700 0000-MAINLINE.
011800     OPEN OUTPUT REPORT-OUT.
011900     IF  ST-RPT NOT = '00'
012000         MOVE 'RPTOUT  '           TO FL-FILE-ID
012100         MOVE ST-RPT               TO FL-STATUS
012200         MOVE '0000-OPN'           TO FL-PARAGRAPH
012300         PERFORM 9900-FILE-STATUS-ERROR THRU 9900-EXIT.
012400
012500     PERFORM 1000-SORT-HISTOGRAM-DESCENDING THRU 1000-EXIT.
012600     PERFORM 2000-COMPUTE-HISTOGRAM-PERCENTS THRU 2000-EXIT.
012700     PERFORM 3000-WRITE-SUMMARY-LINES THRU 3000-EXIT.
012800     PERFORM 4000-WRITE-HISTOGRAM-LINES THRU 4000-EXIT.
012900
013000     CLOSE REPORT-OUT.
013100     PERFORM 9000-RETURN THRU 9000-EXIT.
013200*
013300*****************************************************************
013400* 1000-SORT-HISTOGRAM-DESCENDING - classic bubble sort, repeated  *
013500* outer passes until a pass makes no swap.                       *
013600*****************************************************************
013700 1000-SORT-HISTOGRAM-DESCENDING.
013800     IF  CA090-HIST-ENTRIES-USED < 2
013900         GO TO 1000-EXIT.
014000
014100     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
014200     PERFORM 1100-SORT-ONE-PASS THRU 1100-EXIT
014300         UNTIL NOT A-SWAP-WAS-MADE.
014400 1000-EXIT.
014500     EXIT.
014600*
014700 1100-SORT-ONE-PASS.
014800     MOVE 'N' TO WS-SORT-SWAPPED-SW.
014900     MOVE 1   TO WS-SORT-OUTER.
015000     PERFORM 1110-COMPARE-ADJACENT THRU 1110-EXIT
015100         UNTIL WS-SORT-OUTER >= CA090-HIST-ENTRIES-USED.
015200 1100-EXIT.
015300     EXIT.
015400*
015500 1110-COMPARE-ADJACENT.
015600     SET CA090-HIST-IDX TO WS-SORT-OUTER.
015700     ADD 1 TO WS-SORT-OUTER GIVING WS-SORT-INNER.
015800     IF  CA090-HIST-COUNT(CA090-HIST-IDX) <
015900         CA090-HIST-COUNT(WS-SORT-INNER)
016000         MOVE CA090-HIST-REASON(CA090-HIST-IDX) TO WS-HOLD-REASON
016100         MOVE CA090-HIST-COUNT(CA090-HIST-IDX)  TO WS-HOLD-COUNT
016200         MOVE CA090-HIST-REASON(WS-SORT-INNER)
016300                 TO CA090-HIST-REASON(CA090-HIST-IDX)
016400         MOVE CA090-HIST-COUNT(WS-SORT-INNER)
016500                 TO CA090-HIST-COUNT(CA090-HIST-IDX)
016600         MOVE WS-HOLD-REASON TO CA090-HIST-REASON(WS-SORT-INNER)
016700         MOVE WS-HOLD-COUNT  TO CA090-HIST-COUNT(WS-SORT-INNER)
016800         MOVE 'Y' TO WS-SORT-SWAPPED-SW.
016900 1110-EXIT.
017000     EXIT.
017100*
017200*****************************************************************
017300* 2000-COMPUTE-HISTOGRAM-PERCENTS - percent = this reason's count *
017400* divided by the sum of every reason's count, rounded to 2 dp,   *
017500* 0.00 when the histogram is empty (no rejects or suppressions). *
017600*****************************************************************
017700 2000-COMPUTE-HISTOGRAM-PERCENTS.
017800     MOVE 0 TO WS-REASON-TOTAL.
017900     MOVE 1 TO WS-PCT-SUB.
018000     PERFORM 2100-ADD-ONE-TO-TOTAL THRU 2100-EXIT
018100         UNTIL WS-PCT-SUB > CA090-HIST-ENTRIES-USED.
018200
018300     MOVE 1 TO WS-PCT-SUB.
018400     PERFORM 2200-COMPUTE-ONE-PERCENT THRU 2200-EXIT
018500         UNTIL WS-PCT-SUB > CA090-HIST-ENTRIES-USED.
018600 2000-EXIT.
018700     EXIT.
018800*
018900 2100-ADD-ONE-TO-TOTAL.
019000     SET CA090-HIST-IDX TO WS-PCT-SUB.
019100     ADD CA090-HIST-COUNT(CA090-HIST-IDX) TO WS-REASON-TOTAL.
019200     ADD 1 TO WS-PCT-SUB.
019300 2100-EXIT.
019400     EXIT.
019500*
019600 2200-COMPUTE-ONE-PERCENT.
019700     SET CA090-HIST-IDX TO WS-PCT-SUB.
019800     IF  WS-REASON-TOTAL = 0
019900         MOVE 0 TO CA090-HIST-PERCENT(CA090-HIST-IDX)
020000     ELSE
020100         COMPUTE CA090-HIST-PERCENT(CA090-HIST-IDX) ROUNDED =
020200             (CA090-HIST-COUNT(CA090-HIST-IDX) / WS-REASON-TOTAL)
020300                 * 100.
020400     ADD 1 TO WS-PCT-SUB.
020500 2200-EXIT.
020600     EXIT.
020700*
020800*****************************************************************
020900* 3000-WRITE-SUMMARY-LINES - the heading and five-row KPI block. *
021000*****************************************************************
021100 3000-WRITE-SUMMARY-LINES.
021200     MOVE SPACES TO WS-PRINT-LINE.
021300     MOVE 'EMAIL LIST CLEANER - RUN SUMMARY' TO TX-TEXT.
021400     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
021500*
021600     MOVE SPACES TO WS-PRINT-LINE.
021700     MOVE ALL '-' TO TX-TEXT(1:33).
021800     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
021900*
022000     MOVE SPACES TO WS-PRINT-LINE.
022100     MOVE 'TOTAL ROWS READ'           TO KP-LABEL.
022200     MOVE ':'                         TO KP-COLON.
022300     MOVE CA090-TOTAL-COUNT           TO KP-VALUE-INT.
022400     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
022500*
022600     MOVE SPACES TO WS-PRINT-LINE.
022700     MOVE 'PROCESSED (AFTER DEDUPE)'  TO KP-LABEL.
022800     MOVE ':'                         TO KP-COLON.
022900     MOVE CA090-PROCESSED-COUNT       TO KP-VALUE-INT.
023000     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
023100*
023200     MOVE SPACES TO WS-PRINT-LINE.
023300     MOVE 'VALID (CLEANED)'           TO KP-LABEL.
023400     MOVE ':'                         TO KP-COLON.
023500     MOVE CA090-VALID-COUNT           TO KP-VALUE-INT.
023600     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
023700*
023800     MOVE SPACES TO WS-PRINT-LINE.
023900     MOVE 'REJECTED'                  TO KP-LABEL.
024000     MOVE ':'                         TO KP-COLON.
024100     MOVE CA090-REJECTED-COUNT        TO KP-VALUE-INT.
024200     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
024300*
024400     MOVE SPACES TO WS-PRINT-LINE.
024500     MOVE 'SUPPRESSED'                TO KP-LABEL.
024600     MOVE ':'                         TO KP-COLON.
024700     MOVE CA090-SUPPRESSED-COUNT      TO KP-VALUE-INT.
024800     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
024900*
025000     MOVE SPACES TO WS-PRINT-LINE.
025100     MOVE 'VALID RATE PCT'            TO KP2-LABEL.
025200     MOVE ':'                         TO KP2-COLON.
025300     MOVE CA090-VALID-RATE-PCT        TO KP2-VALUE.
025400     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
025500*
025600     MOVE SPACES TO WS-PRINT-LINE.
025700     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
025800 3000-EXIT.
025900     EXIT.
026000*
026100*****************************************************************
026200* 4000-WRITE-HISTOGRAM-LINES - the reasons histogram, already    *
026300* sorted descending by count with percentages filled in.         *
026400*****************************************************************
026500 4000-WRITE-HISTOGRAM-LINES.
026600     MOVE SPACES TO WS-PRINT-LINE.
026700     MOVE 'REJECTION REASONS HISTOGRAM' TO TX-TEXT.
026800     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
026900
027000     MOVE SPACES TO WS-PRINT-LINE.
027100     MOVE 'REASON                      COUNT   PERCENT'
027200                                      TO TX-TEXT.
027300     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
027400
027500     IF  CA090-HIST-ENTRIES-USED = 0
027600         GO TO 4000-EXIT.
027700
027800     MOVE 1 TO WS-PCT-SUB.
027900     PERFORM 4100-WRITE-ONE-HIST-LINE THRU 4100-EXIT
028000         UNTIL WS-PCT-SUB > CA090-HIST-ENTRIES-USED.
028100 4000-EXIT.
028200     EXIT.
028300*
028400 4100-WRITE-ONE-HIST-LINE.
028500     SET CA090-HIST-IDX TO WS-PCT-SUB.
028600     MOVE SPACES TO WS-PRINT-LINE.
028700     MOVE CA090-HIST-REASON(CA090-HIST-IDX)  TO HL-REASON.
028800     MOVE CA090-HIST-COUNT(CA090-HIST-IDX)   TO HL-COUNT.
028900     MOVE CA090-HIST-PERCENT(CA090-HIST-IDX) TO HL-PERCENT.
029000     WRITE REPORT-OUT-RECORD FROM WS-PRINT-LINE.
029100     ADD 1 TO WS-PCT-SUB.
029200 4100-EXIT.
029300     EXIT.
029400*
029500*****************************************************************
029600* 9000-RETURN - hand control back to the CALLer.                *
029700*****************************************************************
029800 9000-RETURN.
029900     GOBACK.
030000 9000-EXIT.
030100     EXIT.
030200
